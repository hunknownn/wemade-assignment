000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM204.
000300 AUTHOR.        B CHANDLER.
000400 INSTALLATION.  ZFAM BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  FEBRUARY 2002.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZFAM204 - CLIENT-IP ENRICHMENT.                                *
001300*                                                                *
001400* CALLed by ZFAM201 after ZFAM203's DERV pass has loaded         *
001500* AR-TOP-IPS.  Loads the IPINFO DD whole into WS-IP-SOURCE at     *
001600* start of run, then for each entry in AR-TOP-IPS, in order:     *
001700*    - checks WS-CACHE-TABLE first;                              *
001800*    - on a cache miss, scans WS-IP-SOURCE for the address and,  *
001900*      if found, caches the result;                              *
002000*    - if not found in either place, fills the entry with the    *
002100*      UNKNOWN sentinel and does NOT cache it.                    *
002200* There is no live lookup here, only a static DD, so the retry   *
002300* ceiling EN-CTL-MAX-RETRY carries no weight in this program -    *
002400* a static file either has the row or it doesn't, there is        *
002500* nothing transient to retry against.  See the 2024-11-21 entry   *
002600* below.                                                          *
002700*                                                                 *
002800* Date       UserID    Description                               *
002900* ---------- --------  ---------------------------------------- *
003000* 2002-02-11 BCHANDLER Original skeleton, straight linear scan    *
003100*                      against the IP master, no cache.          *
003200*                                                  (TKT-6112)     *
003300* 2005-06-30 RJACKSON  Added the ten-entry result cache after     *
003400*                      Ops reported duplicate client IP's in the  *
003500*                      same TOP-N list costing two full scans.    *
003600*                                                  (TKT-7305)     *
003700* 1999-01-12 RFRERKIN  Y2K retest, clean - no date fields in      *
003800*                      this program.                              *
003900* 2024-11-05 DFORTIER  Rebuilt as the IP enrichment step for the  *
004000*                      new CSV access-log analysis subsystem,     *
004100*                      replacing the live ASN/geo service call    *
004200*                      with the IPINFO static lookup file.        *
004300*                                                  (RQ24-1187)    *
004400* 2024-11-21 DFORTIER  Confirmed EN-CTL-MAX-RETRY is carried for  *
004500*                      contract parity only - a static DD has no  *
004600*                      transient-failure mode to retry against,   *
004700*                      so no retry loop is coded here.            *
004800*                                                  (RQ24-1219)    *
004900* 2024-11-24 DFORTIER  Dropped EN-CTL-TOP-N from EN-CONTROL - this *
005000*                      step already walks AR-TOP-IPS exactly as   *
005100*                      far as ZFAM203 filled it, so a second TOP-N *
005200*                      ceiling passed down here had nothing left   *
005300*                      to bound.                                  *
005400*                                                  (RQ24-1224)    *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT IP-LOOKUP-FILE
006400         ASSIGN TO IPINFO
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-IPINFO.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  IP-LOOKUP-FILE.
007100 COPY ZFAMIPC.
007200
007300 WORKING-STORAGE SECTION.
007400
007500*****************************************************************
007600* DEFINE LOCAL VARIABLES                                        *
007700*****************************************************************
007800 01  FS-IPINFO                    PIC  X(02) VALUE SPACES.
007900 01  FS-IPINFO-R REDEFINES FS-IPINFO.
008000     02  FS-IPINFO-1               PIC  X(01).
008100     02  FS-IPINFO-2               PIC  X(01).
008200 01  IP-EOF-SW                    PIC  X(01) VALUE 'N'.
008300 01  WS-FOUND-SW                  PIC  X(01) VALUE 'N'.
008400
008500 01  WS-TEN                       PIC S9(04) COMP VALUE 10.
008600
008700*****************************************************************
008800* WS-IP-SOURCE is the whole IPINFO DD, held in WORKING-STORAGE    *
008900* for the life of this CALL - the same capacity-ceiling idiom    *
009000* used in ZFAM203 for the distinct-path and distinct-IP tables,   *
009100* and for the same reason: WORKING-STORAGE has no dynamic          *
009200* growth, so only the first WS-IP-SOURCE-MAX rows of IPINFO can   *
009300* be held; any row past that ceiling is simply never loaded.     *
009400*****************************************************************
009500 01  WS-IP-SOURCE-MAX             PIC S9(09) COMP VALUE 5000.
009600 01  WS-IP-SOURCE-COUNT           PIC S9(09) COMP VALUE 0.
009700 01  WS-IP-SOURCE-OVERFLOW-COUNT  PIC S9(09) COMP VALUE 0.
009800 01  WS-IP-SOURCE-TABLE.
009900     02  WS-IL-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IL-IDX.
010000         03  WS-IL-IP                PIC  X(45).
010100         03  WS-IL-ASN                PIC  X(20).
010200         03  WS-IL-AS-NAME            PIC  X(100).
010300         03  WS-IL-AS-DOMAIN          PIC  X(100).
010400         03  WS-IL-COUNTRY-CODE       PIC  X(02).
010500         03  WS-IL-COUNTRY            PIC  X(60).
010600         03  WS-IL-CONTINENT-CODE     PIC  X(02).
010700         03  WS-IL-CONTINENT          PIC  X(60).
010800 01  WS-IP-SOURCE-TABLE-R REDEFINES WS-IP-SOURCE-TABLE.
010900     02  WS-IL-ENTRY-X OCCURS 5000 TIMES PIC X(389).
011000
011100*****************************************************************
011200* Ten-entry result cache - never more than AR-TOP-IP-COUNT        *
011300* entries are ever asked for in one CALL, so ten is exact, not    *
011400* a ceiling subject to overflow.                                  *
011500*****************************************************************
011600 01  WS-CACHE-COUNT                PIC S9(04) COMP VALUE 0.
011700 01  WS-CACHE-TABLE.
011800     02  WS-CA-ENTRY OCCURS 10 TIMES INDEXED BY WS-CA-IDX.
011900         03  WS-CA-IP                PIC  X(45).
012000         03  WS-CA-ASN                PIC  X(20).
012100         03  WS-CA-AS-NAME            PIC  X(100).
012200         03  WS-CA-AS-DOMAIN          PIC  X(100).
012300         03  WS-CA-COUNTRY-CODE       PIC  X(02).
012400         03  WS-CA-COUNTRY            PIC  X(60).
012500         03  WS-CA-CONTINENT-CODE     PIC  X(02).
012600         03  WS-CA-CONTINENT          PIC  X(60).
012700 01  WS-CACHE-TABLE-R REDEFINES WS-CACHE-TABLE.
012800     02  WS-CA-ENTRY-X OCCURS 10 TIMES PIC X(389).
012900
013000 LINKAGE SECTION.
013100 COPY ZFAMARC.
013200
013300 01  EN-CONTROL.
013400     02  EN-CTL-MAX-RETRY          PIC S9(04) COMP.
013500     02  EN-CTL-RETURN-CODE        PIC S9(04) COMP.
013600     02  EN-CTL-FAIL-REASON        PIC  X(100).
013700
013800 PROCEDURE DIVISION USING AR-RECORD EN-CONTROL.
013900
014000*****************************************************************
014100* Main process.                                                 *
014200*****************************************************************
014300     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
014400
014500     IF  EN-CTL-RETURN-CODE EQUAL ZEROES
014600         PERFORM 2000-ENRICH-TOP-N  THRU 2000-EXIT.
014700
014800     GOBACK.
014900
015000*****************************************************************
015100* Open IPINFO and load it whole into WS-IP-SOURCE-TABLE.  OPEN   *
015200* failure is the only unhandled-error condition this program     *
015300* can raise back to ZFAM201.                                     *
015400*****************************************************************
015500 1000-INITIALIZE.
015600     MOVE ZEROES              TO EN-CTL-RETURN-CODE
015700                                  WS-IP-SOURCE-COUNT
015800                                  WS-IP-SOURCE-OVERFLOW-COUNT
015900                                  WS-CACHE-COUNT.
016000     MOVE SPACES              TO EN-CTL-FAIL-REASON.
016100     MOVE 'N'                 TO IP-EOF-SW.
016200
016300     OPEN INPUT IP-LOOKUP-FILE.
016400
016500     IF  FS-IPINFO NOT EQUAL '00'
016600         MOVE 1                       TO EN-CTL-RETURN-CODE
016700         STRING 'open failed on IPINFO, file status ='
016800                DELIMITED BY SIZE
016900                FS-IPINFO              DELIMITED BY SIZE
017000           INTO EN-CTL-FAIL-REASON
017100         GO TO 1000-EXIT.
017200
017300     PERFORM 1100-LOAD-ONE-SOURCE-IP  THRU 1100-EXIT
017400         WITH TEST AFTER
017500         UNTIL IP-EOF-SW EQUAL 'Y'.
017600
017700     CLOSE IP-LOOKUP-FILE.
017800
017900 1000-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300* One IPINFO record into WS-IP-SOURCE-TABLE, up to the ceiling;  *
018400* an address past WS-IP-SOURCE-MAX is counted as overflow and     *
018500* simply cannot be found later - it enriches as UNKNOWN.         *
018600*****************************************************************
018700 1100-LOAD-ONE-SOURCE-IP.
018800     READ IP-LOOKUP-FILE
018900         AT END
019000             MOVE 'Y'  TO IP-EOF-SW
019100         NOT AT END
019200             NEXT SENTENCE.
019300
019400     IF  IP-EOF-SW EQUAL 'Y'
019500         GO TO 1100-EXIT.
019600
019700     IF  WS-IP-SOURCE-COUNT NOT LESS THAN WS-IP-SOURCE-MAX
019800         ADD  1                        TO WS-IP-SOURCE-OVERFLOW-COUNT
019900         GO TO 1100-EXIT.
020000
020100     ADD  1                            TO WS-IP-SOURCE-COUNT.
020200     SET  WS-IL-IDX                     TO WS-IP-SOURCE-COUNT.
020300     MOVE IP-ADDRESS                     TO WS-IL-IP(WS-IL-IDX).
020400     MOVE IP-ASN                         TO WS-IL-ASN(WS-IL-IDX).
020500     MOVE IP-AS-NAME                     TO WS-IL-AS-NAME(WS-IL-IDX).
020600     MOVE IP-AS-DOMAIN                   TO WS-IL-AS-DOMAIN(WS-IL-IDX).
020700     MOVE IP-COUNTRY-CODE                TO
020800          WS-IL-COUNTRY-CODE(WS-IL-IDX).
020900     MOVE IP-COUNTRY                     TO WS-IL-COUNTRY(WS-IL-IDX).
021000     MOVE IP-CONTINENT-CODE              TO
021100          WS-IL-CONTINENT-CODE(WS-IL-IDX).
021200     MOVE IP-CONTINENT                   TO
021300          WS-IL-CONTINENT(WS-IL-IDX).
021400
021500 1100-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* One pass over AR-TOP-IPS, filling AR-IP-DETAILS entry for      *
022000* entry, same order, same subscript - one detail row per top-N   *
022100* IP, same order, by design, so AR-IP-DETAILS(n) always           *
022200* describes AR-TOP-IPS(n).                                       *
022300*****************************************************************
022400 2000-ENRICH-TOP-N.
022500     PERFORM 2010-ENRICH-ONE-IP   THRU 2010-EXIT
022600         VARYING AR-TI-IDX FROM 1 BY 1
022700         UNTIL AR-TI-IDX GREATER THAN AR-TOP-IP-COUNT.
022800
022900 2000-EXIT.
023000     EXIT.
023100
023200*****************************************************************
023300* Cache hit first, static-file scan second, per AR-TOP-IPS       *
023400* entry.                                                         *
023500*****************************************************************
023600 2010-ENRICH-ONE-IP.
023700     SET  AR-ID-IDX                TO AR-TI-IDX.
023800     MOVE 'N'                      TO WS-FOUND-SW.
023900
024000     PERFORM 2100-CACHE-LOOKUP     THRU 2100-EXIT.
024100
024200     IF  WS-FOUND-SW EQUAL 'N'
024300         PERFORM 2200-SOURCE-LOOKUP THRU 2200-EXIT.
024400
024500 2010-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900* Cache-first rule: a hit here short-circuits the source scan     *
025000* and the cache-store step both.                                  *
025100*****************************************************************
025200 2100-CACHE-LOOKUP.
025300     SET  WS-CA-IDX                 TO 1.
025400     PERFORM 2110-SCAN-CACHE        THRU 2110-EXIT
025500         UNTIL WS-CA-IDX GREATER THAN WS-CACHE-COUNT
025600         OR    WS-FOUND-SW EQUAL 'Y'.
025700
025800 2100-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* Linear scan of the ten-entry WS-CACHE-TABLE.                   *
026300*****************************************************************
026400 2110-SCAN-CACHE.
026500     IF  WS-CA-IP(WS-CA-IDX) NOT EQUAL AR-TI-IP(AR-TI-IDX)
026600         SET  WS-CA-IDX UP BY 1
026700         GO TO 2110-EXIT.
026800
026900     MOVE AR-TI-IP(AR-TI-IDX)              TO AR-ID-IP(AR-ID-IDX).
027000     MOVE WS-CA-ASN(WS-CA-IDX)              TO AR-ID-ASN(AR-ID-IDX).
027100     MOVE WS-CA-AS-NAME(WS-CA-IDX)          TO
027200          AR-ID-AS-NAME(AR-ID-IDX).
027300     MOVE WS-CA-AS-DOMAIN(WS-CA-IDX)        TO
027400          AR-ID-AS-DOMAIN(AR-ID-IDX).
027500     MOVE WS-CA-COUNTRY-CODE(WS-CA-IDX)     TO
027600          AR-ID-COUNTRY-CODE(AR-ID-IDX).
027700     MOVE WS-CA-COUNTRY(WS-CA-IDX)          TO
027800          AR-ID-COUNTRY(AR-ID-IDX).
027900     MOVE WS-CA-CONTINENT-CODE(WS-CA-IDX)   TO
028000          AR-ID-CONTINENT-CODE(AR-ID-IDX).
028100     MOVE WS-CA-CONTINENT(WS-CA-IDX)        TO
028200          AR-ID-CONTINENT(AR-ID-IDX).
028300     MOVE 'Y'                               TO WS-FOUND-SW.
028400
028500 2110-EXIT.
028600     EXIT.
028700
028800*****************************************************************
028900* A miss against the static IPINFO table - after any retries -   *
029000* falls straight to 2400-UNKNOWN-RECORD, exactly as it would on   *
029100* a live lookup that exhausted EN-CTL-MAX-RETRY; there is no      *
029200* retry loop coded because a sequential read of a static DD        *
029300* never returns a transient failure to retry against.             *
029400*****************************************************************
029500 2200-SOURCE-LOOKUP.
029600     SET  WS-IL-IDX                 TO 1.
029700     PERFORM 2210-SCAN-SOURCE       THRU 2210-EXIT
029800         UNTIL WS-IL-IDX GREATER THAN WS-IP-SOURCE-COUNT
029900         OR    WS-FOUND-SW EQUAL 'Y'.
030000
030100     IF  WS-FOUND-SW EQUAL 'N'
030200         PERFORM 2400-UNKNOWN-RECORD THRU 2400-EXIT.
030300
030400 2200-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800* Linear scan of WS-IP-SOURCE-TABLE for a matching address.      *
030900*****************************************************************
031000 2210-SCAN-SOURCE.
031100     IF  WS-IL-IP(WS-IL-IDX) NOT EQUAL AR-TI-IP(AR-TI-IDX)
031200         SET  WS-IL-IDX UP BY 1
031300         GO TO 2210-EXIT.
031400
031500     MOVE AR-TI-IP(AR-TI-IDX)               TO AR-ID-IP(AR-ID-IDX).
031600     MOVE WS-IL-ASN(WS-IL-IDX)               TO AR-ID-ASN(AR-ID-IDX).
031700     MOVE WS-IL-AS-NAME(WS-IL-IDX)           TO
031800          AR-ID-AS-NAME(AR-ID-IDX).
031900     MOVE WS-IL-AS-DOMAIN(WS-IL-IDX)         TO
032000          AR-ID-AS-DOMAIN(AR-ID-IDX).
032100     MOVE WS-IL-COUNTRY-CODE(WS-IL-IDX)      TO
032200          AR-ID-COUNTRY-CODE(AR-ID-IDX).
032300     MOVE WS-IL-COUNTRY(WS-IL-IDX)           TO
032400          AR-ID-COUNTRY(AR-ID-IDX).
032500     MOVE WS-IL-CONTINENT-CODE(WS-IL-IDX)    TO
032600          AR-ID-CONTINENT-CODE(AR-ID-IDX).
032700     MOVE WS-IL-CONTINENT(WS-IL-IDX)         TO
032800          AR-ID-CONTINENT(AR-ID-IDX).
032900     MOVE 'Y'                                TO WS-FOUND-SW.
033000
033100     PERFORM 2300-CACHE-STORE                THRU 2300-EXIT.
033200
033300 2210-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700* No negative caching - this paragraph is only ever reached      *
033800* from 2210 on a source hit, never from 2400.                    *
033900*****************************************************************
034000 2300-CACHE-STORE.
034100     IF  WS-CACHE-COUNT NOT LESS THAN WS-TEN
034200         GO TO 2300-EXIT.
034300
034400     ADD  1                                TO WS-CACHE-COUNT.
034500     SET  WS-CA-IDX                        TO WS-CACHE-COUNT.
034600     MOVE AR-TI-IP(AR-TI-IDX)               TO WS-CA-IP(WS-CA-IDX).
034700     MOVE AR-ID-ASN(AR-ID-IDX)              TO WS-CA-ASN(WS-CA-IDX).
034800     MOVE AR-ID-AS-NAME(AR-ID-IDX)          TO
034900          WS-CA-AS-NAME(WS-CA-IDX).
035000     MOVE AR-ID-AS-DOMAIN(AR-ID-IDX)        TO
035100          WS-CA-AS-DOMAIN(WS-CA-IDX).
035200     MOVE AR-ID-COUNTRY-CODE(AR-ID-IDX)     TO
035300          WS-CA-COUNTRY-CODE(WS-CA-IDX).
035400     MOVE AR-ID-COUNTRY(AR-ID-IDX)          TO
035500          WS-CA-COUNTRY(WS-CA-IDX).
035600     MOVE AR-ID-CONTINENT-CODE(AR-ID-IDX)   TO
035700          WS-CA-CONTINENT-CODE(WS-CA-IDX).
035800     MOVE AR-ID-CONTINENT(AR-ID-IDX)        TO
035900          WS-CA-CONTINENT(WS-CA-IDX).
036000
036100 2300-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500* Unknown sentinel.  AR-ID-COUNTRY and the other five full-width *
036600* descriptive fields carry the literal UNKNOWN, matching the     *
036700* isUnknown test ("country field equals UNKNOWN") exactly; the    *
036800* two-byte COUNTRY-CODE/CONTINENT-CODE fields cannot hold the     *
036900* seven-character word, so they carry the two-byte form UN        *
037000* instead - isUnknown is never tested against either code field,  *
037100* only against AR-ID-COUNTRY, so this does not affect the rule.   *
037200*****************************************************************
037300 2400-UNKNOWN-RECORD.
037400     MOVE AR-TI-IP(AR-TI-IDX)         TO AR-ID-IP(AR-ID-IDX).
037500     MOVE 'UNKNOWN'                   TO AR-ID-ASN(AR-ID-IDX)
037600                                          AR-ID-AS-NAME(AR-ID-IDX)
037700                                          AR-ID-AS-DOMAIN(AR-ID-IDX)
037800                                          AR-ID-COUNTRY(AR-ID-IDX)
037900                                          AR-ID-CONTINENT(AR-ID-IDX).
038000     MOVE 'UN'                        TO
038100          AR-ID-COUNTRY-CODE(AR-ID-IDX)
038200          AR-ID-CONTINENT-CODE(AR-ID-IDX).
038300
038400 2400-EXIT.
038500     EXIT.
