000100*****************************************************************
000200*                                                               *
000300* zFAM - z/OS File Access Manager                               *
000400*                                                               *
000500* IP-INFO-RECORD.  Enrichment detail for one client IP address. *
000600* Used two ways by zFAM2xx:                                     *
000700*   - as the FD record of the IP-LOOKUP-FILE (IPINFO DD), one   *
000800*     fixed record per known IP, loaded whole into IP-TABLE     *
000900*     at the start of a run;                                    *
001000*   - as the per-entry layout of AR-IP-DETAILS in ZFAMARC.       *
001100*                                                                *
001200* The seven descriptive fields are always set as a group - all  *
001300* UNKNOWN together, or all populated together.  Nothing tests   *
001400* any one of them alone except IP-COUNTRY, which ZFAM204 uses   *
001500* as the is-unknown probe.                                       *
001600*                                                                *
001700* Date       UserID    Description                              *
001800* ---------- --------  ---------------------------------------- *
001900* 2024-11-04 DFORTIER  Original for zFAM2xx batch access-log     *
002000*                      analysis run.                (RQ24-1187) *
002100*****************************************************************
002200 01  IP-RECORD.
002300     02  IP-ADDRESS             PIC  X(45).
002400     02  IP-ASN                 PIC  X(20).
002500     02  IP-AS-NAME             PIC  X(100).
002600     02  IP-AS-DOMAIN           PIC  X(100).
002700     02  IP-COUNTRY-CODE        PIC  X(02).
002800     02  IP-COUNTRY             PIC  X(60).
002900     02  IP-CONTINENT-CODE      PIC  X(02).
003000     02  IP-CONTINENT           PIC  X(60).
003100     02  FILLER                 PIC  X(13).
