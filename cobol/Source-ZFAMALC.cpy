000100*****************************************************************
000200*                                                               *
000300* zFAM - z/OS File Access Manager                               *
000400*                                                               *
000500* ACCESS-LOG-RECORD.  One row of the incoming web-server        *
000600* access-log CSV, after the quote-aware comma split and the     *
000700* numeric-field conversions have both succeeded.  Laid out by   *
000800* the Access-Log Analysis batch (ZFAM2xx) the same way the      *
000900* zFAM File/Key records were laid out - a fixed 01-level group  *
001000* padded to a round record length with a trailing FILLER.       *
001100*                                                                *
001200* Date       UserID    Description                              *
001300* ---------- --------  ---------------------------------------- *
001400* 2014-09-02 RJACKSON  Original ZFAMFKC key record (superseded) *
001500* 2024-11-04 DFORTIER  Rewritten as AL-RECORD for zFAM2xx batch *
001600*                      access-log analysis run.    (RQ24-1187)  *
001700*****************************************************************
001800 01  AL-RECORD.
001900     02  AL-TIME-GENERATED      PIC  X(32).
002000     02  AL-CLIENT-IP           PIC  X(45).
002100     02  AL-HTTP-METHOD         PIC  X(10).
002200     02  AL-REQUEST-URI         PIC  X(200).
002300     02  AL-USER-AGENT          PIC  X(256).
002400     02  AL-HTTP-STATUS         PIC  9(03).
002500     02  AL-HTTP-STATUS-X REDEFINES AL-HTTP-STATUS.
002600         03  AL-STATUS-GROUP-DIGIT   PIC 9(01).
002700         03  AL-STATUS-MINOR          PIC 9(02).
002800     02  AL-HTTP-VERSION        PIC  X(10).
002900     02  AL-RECEIVED-BYTES      PIC  9(15).
003000     02  AL-SENT-BYTES          PIC  9(15).
003100     02  AL-RESPONSE-TIME       PIC  9(06)V9(06).
003200     02  AL-SSL-PROTOCOL        PIC  X(10).
003300     02  AL-ORIGINAL-URI        PIC  X(256).
003400     02  FILLER                 PIC  X(36).
003500
003600*****************************************************************
003700* AL-LINE-BUFFER - one raw line of the input CSV before the     *
003800* split, carried long enough for the widest legal row (all      *
003900* twelve fields at maximum width plus eleven commas and a       *
004000* generous allowance for RFC-4180 quoting overhead).             *
004100*****************************************************************
004200 01  AL-LINE-BUFFER.
004300     02  AL-LINE-TEXT           PIC  X(1200).
004400     02  AL-LINE-LENGTH         PIC S9(04) COMP.
004500     02  FILLER                 PIC  X(08).
004600
004700*****************************************************************
004800* AL-FIELD-TABLE - the twelve fields of one split line, before  *
004900* they are moved/converted into AL-RECORD above.                 *
005000*****************************************************************
005100 01  AL-FIELD-TABLE.
005200     02  AL-FIELD-COUNT         PIC S9(04) COMP.
005300     02  AL-FIELDS OCCURS 12 TIMES INDEXED BY AL-FLD-IDX.
005400         03  AL-FIELD-VALUE     PIC  X(256).
005500         03  AL-FIELD-LEN       PIC S9(04) COMP.
