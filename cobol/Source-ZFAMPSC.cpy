000100*****************************************************************
000200*                                                               *
000300* zFAM - z/OS File Access Manager                               *
000400*                                                               *
000500* PARSE-STATISTICS.  Returned by ZFAM202 for one parse pass -   *
000600* processed/success/error counts and the capped error-sample    *
000700* list, folded into AR-RECORD by ZFAM201 at the end of the run. *
000800*                                                                *
000900* Date       UserID    Description                              *
001000* ---------- --------  ---------------------------------------- *
001100* 2024-11-04 DFORTIER  Original for zFAM2xx batch access-log     *
001200*                      analysis run.                (RQ24-1187) *
001300*****************************************************************
001400 01  PS-RECORD.
001500     02  PS-LINES-PROCESSED     PIC S9(09) COMP.
001600     02  PS-SUCCESS-COUNT       PIC S9(09) COMP.
001700     02  PS-ERROR-COUNT         PIC S9(09) COMP.
001800     02  PS-ERROR-SAMPLE-COUNT  PIC S9(04) COMP.
001900     02  PS-ERROR-SAMPLES
002000                       OCCURS 10 TIMES INDEXED BY PS-ERR-IDX.
002100         03  PS-ERR-LINE-NUMBER  PIC S9(09) COMP.
002200         03  PS-ERR-LINE-TEXT    PIC  X(200).
002300         03  PS-ERR-REASON       PIC  X(100).
002400     02  FILLER                 PIC  X(20).
