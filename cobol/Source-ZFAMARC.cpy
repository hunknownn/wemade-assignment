000100*****************************************************************
000200*                                                               *
000300* zFAM - z/OS File Access Manager                               *
000400*                                                               *
000500* ANALYSIS-RESULT.  The one aggregated report record a single  *
000600* Access-Log Analysis batch run produces - held in working      *
000700* storage for the life of the run, then unloaded a section at   *
000800* a time by ZFAM205 onto the ANLRPT print file.                  *
000900*                                                                *
001000* AR-MAX-DISTINCT-CODES caps the number of distinct HTTP status *
001100* codes this record can carry; a real access log rarely shows   *
001200* more than a dozen, sixty is a comfortable ceiling.             *
001300*                                                                *
001400* Date       UserID    Description                              *
001500* ---------- --------  ---------------------------------------- *
001600* 2015-02-18 RJACKSON  Original ZFAMFFC File record (superseded)*
001700* 2024-11-04 DFORTIER  Rewritten as AR-RECORD for zFAM2xx batch *
001800*                      access-log analysis run.    (RQ24-1187)  *
001900* 2024-11-19 DFORTIER  Added AR-RESPONSE-TIME-STATS group after  *
002000*                      QA asked why P95/P99 weren't on the      *
002100*                      report - left computed-but-unsurfaced    *
002200*                      per the field order RQ24-1202 asked for. *
002300*****************************************************************
002400 01  AR-RECORD.
002500     02  AR-ANALYSIS-ID              PIC  X(36).
002600     02  AR-STATUS                   PIC  X(10).
002700     02  AR-TOTAL-REQUESTS           PIC S9(15) COMP-3.
002800
002900     02  AR-DISTINCT-CODE-COUNT      PIC S9(04) COMP.
003000     02  AR-STATUS-CODE-COUNTS
003100                       OCCURS 60 TIMES INDEXED BY AR-SCC-IDX.
003200         03  AR-SCC-CODE              PIC 9(03).
003300         03  AR-SCC-COUNT             PIC S9(15) COMP-3.
003400
003500     02  AR-STATUS-GROUP-RATIOS.
003600         03  AR-SGR-2XX               PIC 9V9(04).
003700         03  AR-SGR-3XX               PIC 9V9(04).
003800         03  AR-SGR-4XX               PIC 9V9(04).
003900         03  AR-SGR-5XX               PIC 9V9(04).
004000         03  FILLER                   PIC  X(04).
004100
004200     02  AR-TOP-PATH-COUNT           PIC S9(04) COMP.
004300     02  AR-TOP-PATHS OCCURS 10 TIMES INDEXED BY AR-TP-IDX.
004400         03  AR-TP-PATH               PIC  X(200).
004500         03  AR-TP-COUNT              PIC S9(15) COMP-3.
004600         03  AR-TP-FIRST-SEEN-SEQ     PIC S9(09) COMP.
004700
004800     02  AR-TOP-IP-COUNT             PIC S9(04) COMP.
004900     02  AR-TOP-IPS OCCURS 10 TIMES INDEXED BY AR-TI-IDX.
005000         03  AR-TI-IP                 PIC  X(45).
005100         03  AR-TI-COUNT              PIC S9(15) COMP-3.
005200         03  AR-TI-FIRST-SEEN-SEQ     PIC S9(09) COMP.
005300
005400     02  AR-IP-DETAILS OCCURS 10 TIMES INDEXED BY AR-ID-IDX.
005500         03  AR-ID-IP                 PIC  X(45).
005600         03  AR-ID-ASN                PIC  X(20).
005700         03  AR-ID-AS-NAME            PIC  X(100).
005800         03  AR-ID-AS-DOMAIN          PIC  X(100).
005900         03  AR-ID-COUNTRY-CODE       PIC  X(02).
006000         03  AR-ID-COUNTRY            PIC  X(60).
006100         03  AR-ID-CONTINENT-CODE     PIC  X(02).
006200         03  AR-ID-CONTINENT          PIC  X(60).
006300
006400     02  AR-PARSE-ERROR-COUNT        PIC S9(09) COMP.
006500     02  AR-PARSE-ERROR-SAMPLE-COUNT PIC S9(04) COMP.
006600     02  AR-PARSE-ERROR-SAMPLES
006700                       OCCURS 10 TIMES INDEXED BY AR-PE-IDX.
006800         03  AR-PE-LINE-NUMBER        PIC S9(09) COMP.
006900         03  AR-PE-LINE-TEXT          PIC  X(200).
007000         03  AR-PE-REASON             PIC  X(100).
007100
007200     02  AR-RESPONSE-TIME-STATS.
007300         03  AR-RTS-MIN               PIC 9(06)V9(06).
007400         03  AR-RTS-MAX               PIC 9(06)V9(06).
007500         03  AR-RTS-AVG               PIC 9(06)V9(06).
007600         03  AR-RTS-P50               PIC 9(06)V9(06).
007700         03  AR-RTS-P95               PIC 9(06)V9(06).
007800         03  AR-RTS-P99               PIC 9(06)V9(06).
007900         03  FILLER                   PIC  X(10).
008000
008100     02  AR-FAILURE-REASON           PIC  X(100).
008200     02  FILLER                      PIC  X(50).
