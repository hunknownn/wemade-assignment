000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM201.
000300 AUTHOR.        D FORTIER.
000400 INSTALLATION.  ZFAM BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  NOVEMBER 1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZFAM201 - ACCESS-LOG ANALYSIS BATCH DRIVER.                   *
001300*                                                               *
001400* Runs the whole Access-Log Analysis batch job end to end, one  *
001500* pass over the ACCESSLG input, synchronously, with no rollback *
001600* on error:                                                     *
001700*    CALL ZFAM202 to parse ACCESSLG, which itself CALLs ZFAM203 *
001800*       once per good row to accumulate totals;                 *
001900*    CALL ZFAM203 again to derive TOP-N / ratios / percentiles  *
002000*       into AR-RECORD;                                         *
002100*    CALL ZFAM204 to enrich the TOP-N client IP's with ASN /    *
002200*       country / continent detail from the IP-INFO-LOOKUP      *
002300*       file;                                                   *
002400*    CALL ZFAM205 to write the ANLRPT columnar report and the   *
002500*       ERRSAMP parse-error-sample file.                        *
002600*                                                               *
002700* Date       UserID    Description                              *
002800* ---------- --------  ---------------------------------------- *
002900* 1987-11-03 RFRERKIN  Original skeleton.                       *
003000* 1991-06-14 RJACKSON  Added CROSS-TALK diagnostics.  (removed,  *
003100*                      see 1998 Y2K cleanup below).             *
003200* 1993-02-22 RFRERKIN  Repointed FK/FF file DD's after DASD      *
003300*                      migration.                  (TKT-4471)   *
003400* 1995-08-09 RJACKSON  Widened KEY field per regional rollout.   *
003500* 1998-11-30 RJACKSON  Y2K - removed 2-digit year math from the  *
003600*                      CROSS-TALK diagnostic block; all dates    *
003700*                      in this program now carry a 4-digit year. *
003800* 1999-01-12 RFRERKIN  Y2K retest, clean.           (TKT-5528)   *
003900* 2002-04-17 BCHANDLER Added retry ceiling constant for the IP   *
004000*                      enrichment step per Ops request.          *
004100* 2007-09-25 RJACKSON  Converted to z/OS Enterprise COBOL V4.    *
004200* 2024-11-04 DFORTIER  Retired the old zFAM090/TD-queue error     *
004300*                      path; this program no longer has a CICS  *
004400*                      region to XCTL to.  Rebuilt as the batch *
004500*                      driver for the new CSV access-log        *
004600*                      analysis subsystem.          (RQ24-1187) *
004700* 2024-11-19 DFORTIER  Added AR-FAILURE-REASON capture on the    *
004800*                      fail-fast path per code review.          *
004900*                                                  (RQ24-1202)  *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900*****************************************************************
006000* DEFINE LOCAL VARIABLES                                        *
006100*****************************************************************
006200 01  WS-ONE                 PIC S9(04) COMP VALUE 1.
006300 01  WS-ZERO                PIC S9(04) COMP VALUE 0.
006400
006500*****************************************************************
006600* Run parameters.  This job takes no PARM card, so the TOP-N,   *
006700* max-line and retry-ceiling values are carried as named        *
006800* constants here rather than bare literals scattered through    *
006900* the PROCEDURE DIVISION - same way ZFAM carries ONE-THOUSAND /  *
007000* TWO-FIFTY-FIVE elsewhere in this shop.                         *
007100*****************************************************************
007200 01  AL-TOP-N               PIC S9(04) COMP VALUE 10.
007300 01  AL-MAX-LINES           PIC S9(09) COMP VALUE 999999999.
007400 01  AL-MAX-RETRIES         PIC S9(04) COMP VALUE 3.
007500
007600 01  RUN-ABORTED-SW         PIC  X(01) VALUE 'N'.
007700
007800 01  WS-TODAY.
007900     02  WS-TODAY-CCYY      PIC  9(04).
008000     02  WS-TODAY-MM        PIC  9(02).
008100     02  WS-TODAY-DD        PIC  9(02).
008200 01  WS-TODAY-X REDEFINES WS-TODAY.
008300     02  WS-TODAY-CHARS     PIC  X(08).
008400
008500 01  WS-NOW.
008600     02  WS-NOW-HH          PIC  9(02).
008700     02  WS-NOW-MM          PIC  9(02).
008800     02  WS-NOW-SS          PIC  9(02).
008900     02  WS-NOW-TT          PIC  9(02).
009000 01  WS-NOW-X REDEFINES WS-NOW.
009100     02  WS-NOW-CHARS       PIC  X(08).
009200
009300 01  AG-FUNCTION            PIC  X(04) VALUE SPACES.
009400
009500 01  AL-CONTROL.
009600     02  AL-CTL-MAX-LINES   PIC S9(09) COMP.
009700     02  AL-CTL-RETURN-CODE PIC S9(04) COMP.
009800     02  AL-CTL-TOP-N       PIC S9(04) COMP.
009900     02  AL-CTL-FAIL-REASON PIC  X(100).
010000 01  AL-CONTROL-R REDEFINES AL-CONTROL.
010100     02  FILLER             PIC  X(108).
010200
010300 01  EN-CONTROL.
010400     02  EN-CTL-MAX-RETRY   PIC S9(04) COMP.
010500     02  EN-CTL-RETURN-CODE PIC S9(04) COMP.
010600     02  EN-CTL-FAIL-REASON PIC  X(100).
010700
010800*****************************************************************
010900* Record layouts shared with ZFAM202/ZFAM203/ZFAM204/ZFAM205.   *
011000*****************************************************************
011100 COPY ZFAMALC.
011200
011300 COPY ZFAMARC.
011400
011500 COPY ZFAMPSC.
011600
011700 PROCEDURE DIVISION.
011800
011900*****************************************************************
012000* Main process.                                                 *
012100*****************************************************************
012200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
012300     PERFORM 2000-PARSE-AND-AGGREGATE THRU 2000-EXIT.
012400     IF  RUN-ABORTED-SW NOT EQUAL 'Y'
012500         PERFORM 3000-DERIVE-AGGREGATES  THRU 3000-EXIT.
012600     IF  RUN-ABORTED-SW NOT EQUAL 'Y'
012700         PERFORM 4000-ENRICH-TOP-IPS      THRU 4000-EXIT.
012800     IF  RUN-ABORTED-SW EQUAL 'Y'
012900         PERFORM 7100-MARK-FAILED        THRU 7100-EXIT
013000     ELSE
013100         PERFORM 7000-MARK-COMPLETE      THRU 7000-EXIT.
013200     PERFORM 8000-WRITE-REPORT           THRU 8000-EXIT.
013300     PERFORM 9000-RETURN                 THRU 9000-EXIT.
013400
013500*****************************************************************
013600* Build the run identifier and set AR-STATUS to PROCESSING      *
013700* before anything else happens, so that a run which aborts on   *
013800* its very first step still leaves AR-RECORD in a state the     *
013900* report step can write out as an in-flight run, not a blank    *
014000* record.                                                       *
014100*****************************************************************
014200 1000-INITIALIZE.
014300     MOVE SPACES                TO AR-RECORD.
014400     MOVE ZEROES                TO AR-TOTAL-REQUESTS
014500                                    AR-DISTINCT-CODE-COUNT
014600                                    AR-TOP-PATH-COUNT
014700                                    AR-TOP-IP-COUNT
014800                                    AR-PARSE-ERROR-COUNT
014900                                    AR-PARSE-ERROR-SAMPLE-COUNT.
015000     PERFORM 1100-BUILD-ANALYSIS-ID  THRU 1100-EXIT.
015100     MOVE 'PROCESSING'          TO AR-STATUS.
015200     MOVE 'N'                   TO RUN-ABORTED-SW.
015300
015400 1000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* AR-ANALYSIS-ID is a 36-byte caller-supplied-or-generated run   *
015900* identifier.  A batch run has no caller to supply one, so it   *
016000* is generated from the run date/time, UUID-shaped but not a    *
016100* real UUID - good enough to tell two runs apart in the report. *
016200*****************************************************************
016300 1100-BUILD-ANALYSIS-ID.
016400     ACCEPT WS-TODAY-CHARS  FROM DATE YYYYMMDD.
016500     ACCEPT WS-NOW-CHARS    FROM TIME.
016600
016700     STRING 'ZFAM201-' DELIMITED BY SIZE
016800            WS-TODAY-CHARS  DELIMITED BY SIZE
016900            '-'             DELIMITED BY SIZE
017000            WS-NOW-CHARS    DELIMITED BY SIZE
017100            '-BATCH-RUN--'  DELIMITED BY SIZE
017200       INTO AR-ANALYSIS-ID.
017300
017400 1100-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* Parse ACCESSLG and accumulate, one pass, via ZFAM202/ZFAM203. *
017900* ZFAM203 is CALLed here with AG-INIT first so its working       *
018000* totals start clean for this run - working storage otherwise   *
018100* retains values between CALLs for the life of the job step.     *
018200*****************************************************************
018300 2000-PARSE-AND-AGGREGATE.
018400     MOVE 'INIT'                TO AG-FUNCTION.
018500     CALL 'ZFAM203' USING AG-FUNCTION AL-RECORD AR-RECORD AL-TOP-N.
018600
018700     MOVE AL-MAX-LINES          TO AL-CTL-MAX-LINES.
018800     MOVE AL-TOP-N              TO AL-CTL-TOP-N.
018900     MOVE ZEROES                TO AL-CTL-RETURN-CODE.
019000     MOVE SPACES                TO AL-CTL-FAIL-REASON.
019100
019200     CALL 'ZFAM202' USING AL-CONTROL PS-RECORD.
019300
019400     IF  AL-CTL-RETURN-CODE NOT EQUAL ZEROES
019500         MOVE 'Y'                    TO RUN-ABORTED-SW
019600         MOVE AL-CTL-FAIL-REASON     TO AR-FAILURE-REASON.
019700
019800     MOVE PS-ERROR-COUNT         TO AR-PARSE-ERROR-COUNT.
019900     MOVE PS-ERROR-SAMPLE-COUNT  TO AR-PARSE-ERROR-SAMPLE-COUNT.
020000     MOVE PS-ERROR-SAMPLES       TO AR-PARSE-ERROR-SAMPLES.
020100
020200 2000-EXIT.
020300     EXIT.
020400
020500*****************************************************************
020600* Derive TOP-N paths/IP's, status-group ratios and response-time *
020700* statistics into AR-RECORD - ZFAM203's end-of-run step.         *
020800*****************************************************************
020900 3000-DERIVE-AGGREGATES.
021000     MOVE 'DERV'                TO AG-FUNCTION.
021100     CALL 'ZFAM203' USING AG-FUNCTION AL-RECORD AR-RECORD AL-TOP-N.
021200
021300 3000-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700* Enrich the TOP-N client IP's only - never the full IP set,    *
021800* per the service contract ZFAM204 carries forward.              *
021900*****************************************************************
022000 4000-ENRICH-TOP-IPS.
022100     MOVE AL-MAX-RETRIES         TO EN-CTL-MAX-RETRY.
022200     MOVE ZEROES                 TO EN-CTL-RETURN-CODE.
022300     MOVE SPACES                 TO EN-CTL-FAIL-REASON.
022400
022500     CALL 'ZFAM204' USING AR-RECORD EN-CONTROL.
022600
022700     IF  EN-CTL-RETURN-CODE NOT EQUAL ZEROES
022800         MOVE 'Y'                    TO RUN-ABORTED-SW
022900         MOVE EN-CTL-FAIL-REASON     TO AR-FAILURE-REASON.
023000
023100 4000-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500* Fail-fast, no rollback: whatever AR-RECORD fields were         *
023600* already moved are left as-is; only STATUS and the reason are   *
023700* overwritten.                                                   *
023800*****************************************************************
023900 7000-MARK-COMPLETE.
024000     MOVE 'COMPLETED'            TO AR-STATUS.
024100
024200 7000-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600* Move the FAILED status and whatever failure reason is on hand. *
024700*****************************************************************
024800 7100-MARK-FAILED.
024900     MOVE 'FAILED'               TO AR-STATUS.
025000
025100 7100-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* Write the columnar report and the error-sample file.          *
025600*****************************************************************
025700 8000-WRITE-REPORT.
025800     CALL 'ZFAM205' USING AR-RECORD.
025900
026000 8000-EXIT.
026100     EXIT.
026200
026300*****************************************************************
026400* End of job step.                                              *
026500*****************************************************************
026600 9000-RETURN.
026700     STOP RUN.
026800
026900 9000-EXIT.
027000     EXIT.
