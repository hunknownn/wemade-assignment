000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM205.
000300 AUTHOR.        D FORTIER.
000400 INSTALLATION.  ZFAM BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  NOVEMBER 1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZFAM205 - ACCESS-LOG ANALYSIS REPORT WRITER.                  *
001300*                                                                *
001400* CALLed by ZFAM201 once AR-RECORD is complete, pass/fail both.  *
001500* Unloads the seven sections - header, status-code, status-     *
001600* group-ratio, top-paths, top-IPs-with-enrichment, response-time *
001700* statistics, parse-error-samples - onto the ANLRPT print file,  *
001800* and separately writes one ERRSAMP record per parse-error        *
001900* sample for anything downstream that wants the samples without  *
002000* scraping the print file.                                        *
002100*                                                                 *
002200* Date       UserID    Description                               *
002300* ---------- --------  ---------------------------------------- *
002400* 1987-11-14 RJACKSON  Original skeleton.                       *
002500* 1992-04-02 RFRERKIN  Added page-width FILLER pad to every print *
002600*                      line after a downstream print server       *
002700*                      choked on a short trailing record.         *
002800*                                                  (TKT-3991)     *
002900* 1998-12-04 RJACKSON  Y2K - confirmed no date fields printed by  *
003000*                      this program; no change required.          *
003100* 2024-11-05 DFORTIER  Rebuilt as the report writer for the new   *
003200*                      CSV access-log analysis subsystem.         *
003300*                                                  (RQ24-1187)    *
003400* 2024-11-21 DFORTIER  Status-code section now sorts a local       *
003500*                      working copy of AR-STATUS-CODE-COUNTS       *
003600*                      ascending by code before printing - the    *
003700*                      table arrives in first-seen order out of    *
003800*                      ZFAM203, the report calls for code order.   *
003900*                                                  (RQ24-1219)    *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ANALYSIS-RPT
004900         ASSIGN TO ANLRPT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-ANLRPT.
005200
005300     SELECT ERROR-SAMPLE-FILE
005400         ASSIGN TO ERRSAMP
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-ERRSAMP.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ANALYSIS-RPT.
006100 01  RPT-LINE                     PIC  X(133).
006200
006300 FD  ERROR-SAMPLE-FILE.
006400 01  ES-RECORD.
006500     02  ES-LINE-NUMBER            PIC S9(09) COMP.
006600     02  ES-LINE-TEXT              PIC  X(200).
006700     02  ES-REASON                 PIC  X(100).
006800     02  FILLER                    PIC  X(20).
006900 01  ES-RECORD-R REDEFINES ES-RECORD.
007000     02  FILLER                    PIC  X(324).
007100
007200 WORKING-STORAGE SECTION.
007300
007400*****************************************************************
007500* DEFINE LOCAL VARIABLES                                        *
007600*****************************************************************
007700 01  FS-ANLRPT                     PIC  X(02) VALUE SPACES.
007800 01  FS-ERRSAMP                    PIC  X(02) VALUE SPACES.
007900
008000 01  WS-ONE                        PIC S9(04) COMP VALUE 1.
008100 01  WS-SORT-CONTROL.
008200     02  WS-SORT-OUTER              PIC S9(04) COMP.
008300     02  WS-SORT-SWAPPED-SW         PIC  X(01).
008400 01  WS-SORT-CONTROL-R REDEFINES WS-SORT-CONTROL.
008500     02  FILLER                    PIC  X(03).
008600
008700*****************************************************************
008800* Local working copy of the status-code table, sorted ascending *
008900* by code before it goes on the report - see the 2024-11-21       *
009000* change-log entry above.                                        *
009100*****************************************************************
009200 01  WS-CODE-TABLE.
009300     02  WS-CD-ENTRY OCCURS 60 TIMES INDEXED BY WS-CD-IDX.
009400         03  WS-CD-CODE               PIC 9(03).
009500         03  WS-CD-COUNT              PIC S9(15) COMP-3.
009600 01  WS-CODE-TABLE-R REDEFINES WS-CODE-TABLE.
009700     02  WS-CD-ENTRY-X OCCURS 60 TIMES PIC X(11).
009800 01  WS-SORT-HOLD-CODE.
009900     02  WS-SH-CODE                   PIC 9(03).
010000     02  WS-SH-COUNT                  PIC S9(15) COMP-3.
010100
010200*****************************************************************
010300* Header-block line.                                            *
010400*****************************************************************
010500 01  WS-HEADER-LINE-1.
010600     02  FILLER                       PIC  X(13) VALUE
010700             'ANALYSIS-ID: '.
010800     02  WS-HL-ANALYSIS-ID             PIC  X(36).
010900     02  FILLER                       PIC  X(04) VALUE SPACES.
011000     02  FILLER                       PIC  X(08) VALUE 'STATUS: '.
011100     02  WS-HL-STATUS                  PIC  X(10).
011200 01  WS-HEADER-LINE-2.
011300     02  FILLER                       PIC  X(16) VALUE
011400             'TOTAL-REQUESTS: '.
011500     02  WS-HL-TOTAL-REQUESTS          PIC Z(14)9.
011600     02  FILLER                       PIC  X(04) VALUE SPACES.
011700     02  FILLER                       PIC  X(19) VALUE
011800             'PARSE-ERROR-COUNT: '.
011900     02  WS-HL-PARSE-ERROR-COUNT       PIC Z(08)9.
012000
012100*****************************************************************
012200* Status-code section line.                                     *
012300*****************************************************************
012400 01  WS-CODE-HEADING-LINE             PIC  X(30) VALUE
012500         'STATUS-CODE          COUNT'.
012600 01  WS-CODE-DETAIL-LINE.
012700     02  WS-CDL-CODE                   PIC ZZ9.
012800     02  FILLER                       PIC  X(09) VALUE SPACES.
012900     02  WS-CDL-COUNT                  PIC Z(14)9.
013000
013100*****************************************************************
013200* Status-group-ratio section line.                              *
013300*****************************************************************
013400 01  WS-GROUP-HEADING-LINE            PIC  X(20) VALUE
013500         'GROUP          RATIO'.
013600 01  WS-GROUP-DETAIL-LINE.
013700     02  WS-GDL-GROUP                  PIC  X(03).
013800     02  FILLER                       PIC  X(10) VALUE SPACES.
013900     02  WS-GDL-RATIO                  PIC 9.9999.
014000
014100*****************************************************************
014200* Top-paths section line.                                       *
014300*****************************************************************
014400 01  WS-PATH-HEADING-LINE             PIC  X(30) VALUE
014500         'RANK  PATH                 COUNT'.
014600 01  WS-PATH-DETAIL-LINE.
014700     02  WS-PDL-RANK                   PIC Z(03)9.
014800     02  FILLER                       PIC  X(02) VALUE SPACES.
014900     02  WS-PDL-PATH                    PIC  X(200).
015000     02  FILLER                       PIC  X(02) VALUE SPACES.
015100     02  WS-PDL-COUNT                   PIC Z(14)9.
015200
015300*****************************************************************
015400* Top-IPs-with-enrichment section line.                         *
015500*****************************************************************
015600 01  WS-IP-HEADING-LINE.
015700     02  FILLER                        PIC  X(40) VALUE
015800             'RANK  IP                  COUNT  ASN  '.
015900     02  FILLER                        PIC  X(20) VALUE
016000             'AS-NAME  COUNTRY    '.
016100 01  WS-IP-DETAIL-LINE.
016200     02  WS-IDL-RANK                    PIC Z(03)9.
016300     02  FILLER                        PIC  X(02) VALUE SPACES.
016400     02  WS-IDL-IP                      PIC  X(45).
016500     02  FILLER                        PIC  X(02) VALUE SPACES.
016600     02  WS-IDL-COUNT                   PIC Z(14)9.
016700     02  FILLER                        PIC  X(02) VALUE SPACES.
016800     02  WS-IDL-ASN                     PIC  X(20).
016900     02  FILLER                        PIC  X(02) VALUE SPACES.
017000     02  WS-IDL-AS-NAME                 PIC  X(100).
017100     02  FILLER                        PIC  X(02) VALUE SPACES.
017200     02  WS-IDL-COUNTRY                 PIC  X(60).
017300     02  FILLER                        PIC  X(02) VALUE SPACES.
017400     02  WS-IDL-CONTINENT               PIC  X(60).
017500
017600*****************************************************************
017700* Response-time-statistics section line.                       *
017800*****************************************************************
017900 01  WS-RT-HEADING-LINE.
018000     02  FILLER                        PIC  X(40) VALUE
018100             'MIN         MAX         AVG         '.
018200     02  FILLER                        PIC  X(30) VALUE
018300             'P50         P95         P99'.
018400 01  WS-RT-DETAIL-LINE.
018500     02  WS-RDL-MIN                     PIC ZZZZZ9.999999.
018600     02  FILLER                        PIC  X(02) VALUE SPACES.
018700     02  WS-RDL-MAX                     PIC ZZZZZ9.999999.
018800     02  FILLER                        PIC  X(02) VALUE SPACES.
018900     02  WS-RDL-AVG                     PIC ZZZZZ9.999999.
019000     02  FILLER                        PIC  X(02) VALUE SPACES.
019100     02  WS-RDL-P50                     PIC ZZZZZ9.999999.
019200     02  FILLER                        PIC  X(02) VALUE SPACES.
019300     02  WS-RDL-P95                     PIC ZZZZZ9.999999.
019400     02  FILLER                        PIC  X(02) VALUE SPACES.
019500     02  WS-RDL-P99                     PIC ZZZZZ9.999999.
019600
019700*****************************************************************
019800* Parse-error-samples section line.                             *
019900*****************************************************************
020000 01  WS-ERROR-HEADING-LINE             PIC  X(40) VALUE
020100         'LINE-NUMBER  REASON               LINE-TEXT'.
020200 01  WS-ERROR-DETAIL-LINE.
020300     02  WS-EDL-LINE-NUMBER             PIC Z(08)9.
020400     02  FILLER                        PIC  X(02) VALUE SPACES.
020500     02  WS-EDL-REASON                  PIC  X(100).
020600     02  FILLER                        PIC  X(02) VALUE SPACES.
020700     02  WS-EDL-LINE-TEXT               PIC  X(200).
020800
020900 01  WS-BLANK-LINE                      PIC  X(01) VALUE SPACES.
021000
021100 LINKAGE SECTION.
021200 COPY ZFAMARC.
021300
021400 PROCEDURE DIVISION USING AR-RECORD.
021500
021600*****************************************************************
021700* Main process.                                                 *
021800*****************************************************************
021900     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
022000     PERFORM 2100-WRITE-HEADER        THRU 2100-EXIT.
022100     PERFORM 2200-WRITE-STATUS-CODES  THRU 2200-EXIT.
022200     PERFORM 2300-WRITE-GROUP-RATIOS  THRU 2300-EXIT.
022300     PERFORM 2400-WRITE-TOP-PATHS     THRU 2400-EXIT.
022400     PERFORM 2500-WRITE-TOP-IPS       THRU 2500-EXIT.
022500     PERFORM 2600-WRITE-RT-STATS      THRU 2600-EXIT.
022600     PERFORM 2700-WRITE-ERROR-SAMPLES THRU 2700-EXIT.
022700     PERFORM 9000-RETURN              THRU 9000-EXIT.
022800
022900*****************************************************************
023000* Open both output files.  Open failure here is silently         *
023100* ignored the way a full-disk print queue would be on this       *
023200* shop's old CICS web-response path - the run has already        *
023300* either COMPLETEd or FAILEd by the time this program runs, and   *
023400* there is nothing left upstream to fail back to.                 *
023500*****************************************************************
023600 1000-INITIALIZE.
023700     OPEN OUTPUT ANALYSIS-RPT.
023800     OPEN OUTPUT ERROR-SAMPLE-FILE.
023900
024000 1000-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400* Header block: ANALYSIS-ID, STATUS, TOTAL-REQUESTS,             *
024500* PARSE-ERROR-COUNT.                                             *
024600*****************************************************************
024700 2100-WRITE-HEADER.
024800     MOVE AR-ANALYSIS-ID              TO WS-HL-ANALYSIS-ID.
024900     MOVE AR-STATUS                   TO WS-HL-STATUS.
025000     WRITE RPT-LINE FROM WS-HEADER-LINE-1.
025100
025200     MOVE AR-TOTAL-REQUESTS           TO WS-HL-TOTAL-REQUESTS.
025300     MOVE AR-PARSE-ERROR-COUNT        TO WS-HL-PARSE-ERROR-COUNT.
025400     WRITE RPT-LINE FROM WS-HEADER-LINE-2.
025500
025600     WRITE RPT-LINE FROM WS-BLANK-LINE.
025700
025800 2100-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* Status-code section: sort a working copy ascending by code,    *
026300* then print one line per distinct code.                        *
026400*****************************************************************
026500 2200-WRITE-STATUS-CODES.
026600     PERFORM 2210-COPY-CODE-TABLE     THRU 2210-EXIT
026700         VARYING WS-CD-IDX FROM 1 BY 1
026800         UNTIL WS-CD-IDX GREATER THAN AR-DISTINCT-CODE-COUNT.
026900
027000     IF  AR-DISTINCT-CODE-COUNT GREATER THAN 1
027100         MOVE 'Y'                     TO WS-SORT-SWAPPED-SW
027200         PERFORM 2220-SORT-CODE-PASS  THRU 2220-EXIT
027300             WITH TEST AFTER
027400             UNTIL WS-SORT-SWAPPED-SW EQUAL 'N'.
027500
027600     WRITE RPT-LINE FROM WS-CODE-HEADING-LINE.
027700
027800     PERFORM 2240-PRINT-ONE-CODE      THRU 2240-EXIT
027900         VARYING WS-CD-IDX FROM 1 BY 1
028000         UNTIL WS-CD-IDX GREATER THAN AR-DISTINCT-CODE-COUNT.
028100
028200     WRITE RPT-LINE FROM WS-BLANK-LINE.
028300
028400 2200-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800* Copy AR-STATUS-CODE-COUNTS into a local working table to sort. *
028900*****************************************************************
029000 2210-COPY-CODE-TABLE.
029100     MOVE AR-SCC-CODE(WS-CD-IDX)       TO WS-CD-CODE(WS-CD-IDX).
029200     MOVE AR-SCC-COUNT(WS-CD-IDX)      TO WS-CD-COUNT(WS-CD-IDX).
029300
029400 2210-EXIT.
029500     EXIT.
029600
029700*****************************************************************
029800* One bubble-sort pass over the local status-code table.         *
029900*****************************************************************
030000 2220-SORT-CODE-PASS.
030100     MOVE 'N'                          TO WS-SORT-SWAPPED-SW.
030200     PERFORM 2230-SORT-CODE-COMPARE    THRU 2230-EXIT
030300         VARYING WS-SORT-OUTER FROM 1 BY 1
030400         UNTIL WS-SORT-OUTER GREATER THAN
030500               AR-DISTINCT-CODE-COUNT - 1.
030600
030700 2220-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* Compare two adjacent status-code entries by code, ascending.   *
031200*****************************************************************
031300 2230-SORT-CODE-COMPARE.
031400     SET  WS-CD-IDX                    TO WS-SORT-OUTER.
031500
031600     IF  WS-CD-CODE(WS-CD-IDX) NOT GREATER THAN
031700             WS-CD-CODE(WS-CD-IDX + 1)
031800         GO TO 2230-EXIT.
031900
032000     MOVE WS-CD-ENTRY(WS-CD-IDX)            TO WS-SORT-HOLD-CODE.
032100     MOVE WS-CD-ENTRY(WS-CD-IDX + 1)         TO
032200          WS-CD-ENTRY(WS-CD-IDX).
032300     MOVE WS-SORT-HOLD-CODE                  TO
032400          WS-CD-ENTRY(WS-CD-IDX + 1).
032500     MOVE 'Y'                                TO WS-SORT-SWAPPED-SW.
032600
032700 2230-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100* Edit and write one WS-CD2-ENTRY line.                          *
033200*****************************************************************
033300 2240-PRINT-ONE-CODE.
033400     MOVE WS-CD-CODE(WS-CD-IDX)        TO WS-CDL-CODE.
033500     MOVE WS-CD-COUNT(WS-CD-IDX)       TO WS-CDL-COUNT.
033600     WRITE RPT-LINE FROM WS-CODE-DETAIL-LINE.
033700
033800 2240-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* Status-group-ratio section: 4 fixed lines.                    *
034300*****************************************************************
034400 2300-WRITE-GROUP-RATIOS.
034500     WRITE RPT-LINE FROM WS-GROUP-HEADING-LINE.
034600
034700     MOVE '2XX'                        TO WS-GDL-GROUP.
034800     MOVE AR-SGR-2XX                   TO WS-GDL-RATIO.
034900     WRITE RPT-LINE FROM WS-GROUP-DETAIL-LINE.
035000
035100     MOVE '3XX'                        TO WS-GDL-GROUP.
035200     MOVE AR-SGR-3XX                   TO WS-GDL-RATIO.
035300     WRITE RPT-LINE FROM WS-GROUP-DETAIL-LINE.
035400
035500     MOVE '4XX'                        TO WS-GDL-GROUP.
035600     MOVE AR-SGR-4XX                   TO WS-GDL-RATIO.
035700     WRITE RPT-LINE FROM WS-GROUP-DETAIL-LINE.
035800
035900     MOVE '5XX'                        TO WS-GDL-GROUP.
036000     MOVE AR-SGR-5XX                   TO WS-GDL-RATIO.
036100     WRITE RPT-LINE FROM WS-GROUP-DETAIL-LINE.
036200
036300     WRITE RPT-LINE FROM WS-BLANK-LINE.
036400
036500 2300-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900* Top-paths section: up to AR-TOP-PATH-COUNT lines, already      *
037000* sorted descending by count by ZFAM203 - rank is simply the     *
037100* entry's subscript.                                             *
037200*****************************************************************
037300 2400-WRITE-TOP-PATHS.
037400     WRITE RPT-LINE FROM WS-PATH-HEADING-LINE.
037500
037600     PERFORM 2410-PRINT-ONE-PATH      THRU 2410-EXIT
037700         VARYING AR-TP-IDX FROM 1 BY 1
037800         UNTIL AR-TP-IDX GREATER THAN AR-TOP-PATH-COUNT.
037900
038000     WRITE RPT-LINE FROM WS-BLANK-LINE.
038100
038200 2400-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600* Edit and write one AR-TOP-PATHS entry line.                    *
038700*****************************************************************
038800 2410-PRINT-ONE-PATH.
038900     MOVE AR-TP-IDX                    TO WS-PDL-RANK.
039000     MOVE AR-TP-PATH(AR-TP-IDX)         TO WS-PDL-PATH.
039100     MOVE AR-TP-COUNT(AR-TP-IDX)        TO WS-PDL-COUNT.
039200     WRITE RPT-LINE FROM WS-PATH-DETAIL-LINE.
039300
039400 2410-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800* Top-IPs-with-enrichment section: AR-IP-DETAILS carries one      *
039900* entry per AR-TOP-IPS entry, same order, same subscript.        *
040000*****************************************************************
040100 2500-WRITE-TOP-IPS.
040200     WRITE RPT-LINE FROM WS-IP-HEADING-LINE.
040300
040400     PERFORM 2510-PRINT-ONE-IP        THRU 2510-EXIT
040500         VARYING AR-TI-IDX FROM 1 BY 1
040600         UNTIL AR-TI-IDX GREATER THAN AR-TOP-IP-COUNT.
040700
040800     WRITE RPT-LINE FROM WS-BLANK-LINE.
040900
041000 2500-EXIT.
041100     EXIT.
041200
041300*****************************************************************
041400* Edit and write one AR-TOP-IPS entry line.                      *
041500*****************************************************************
041600 2510-PRINT-ONE-IP.
041700     SET  AR-ID-IDX                    TO AR-TI-IDX.
041800     MOVE AR-TI-IDX                    TO WS-IDL-RANK.
041900     MOVE AR-TI-IP(AR-TI-IDX)           TO WS-IDL-IP.
042000     MOVE AR-TI-COUNT(AR-TI-IDX)        TO WS-IDL-COUNT.
042100     MOVE AR-ID-ASN(AR-ID-IDX)          TO WS-IDL-ASN.
042200     MOVE AR-ID-AS-NAME(AR-ID-IDX)      TO WS-IDL-AS-NAME.
042300     MOVE AR-ID-COUNTRY(AR-ID-IDX)      TO WS-IDL-COUNTRY.
042400     MOVE AR-ID-CONTINENT(AR-ID-IDX)    TO WS-IDL-CONTINENT.
042500     WRITE RPT-LINE FROM WS-IP-DETAIL-LINE.
042600
042700 2510-EXIT.
042800     EXIT.
042900
043000*****************************************************************
043100* Response-time-statistics section: one line, six decimals each. *
043200*****************************************************************
043300 2600-WRITE-RT-STATS.
043400     WRITE RPT-LINE FROM WS-RT-HEADING-LINE.
043500
043600     MOVE AR-RTS-MIN                   TO WS-RDL-MIN.
043700     MOVE AR-RTS-MAX                   TO WS-RDL-MAX.
043800     MOVE AR-RTS-AVG                   TO WS-RDL-AVG.
043900     MOVE AR-RTS-P50                   TO WS-RDL-P50.
044000     MOVE AR-RTS-P95                   TO WS-RDL-P95.
044100     MOVE AR-RTS-P99                   TO WS-RDL-P99.
044200     WRITE RPT-LINE FROM WS-RT-DETAIL-LINE.
044300
044400     WRITE RPT-LINE FROM WS-BLANK-LINE.
044500
044600 2600-EXIT.
044700     EXIT.
044800
044900*****************************************************************
045000* Parse-error-samples section: up to AR-PARSE-ERROR-SAMPLE-COUNT *
045100* lines on the report, plus one ERRSAMP record per sample.       *
045200*****************************************************************
045300 2700-WRITE-ERROR-SAMPLES.
045400     WRITE RPT-LINE FROM WS-ERROR-HEADING-LINE.
045500
045600     PERFORM 2710-PRINT-ONE-SAMPLE    THRU 2710-EXIT
045700         VARYING AR-PE-IDX FROM 1 BY 1
045800         UNTIL AR-PE-IDX GREATER THAN AR-PARSE-ERROR-SAMPLE-COUNT.
045900
046000     CLOSE ANALYSIS-RPT.
046100     CLOSE ERROR-SAMPLE-FILE.
046200
046300 2700-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700* Write the matching report line and ERRSAMP row together.       *
046800*****************************************************************
046900 2710-PRINT-ONE-SAMPLE.
047000     MOVE AR-PE-LINE-NUMBER(AR-PE-IDX)  TO WS-EDL-LINE-NUMBER.
047100     MOVE AR-PE-REASON(AR-PE-IDX)       TO WS-EDL-REASON.
047200     MOVE AR-PE-LINE-TEXT(AR-PE-IDX)    TO WS-EDL-LINE-TEXT.
047300     WRITE RPT-LINE FROM WS-ERROR-DETAIL-LINE.
047400
047500     MOVE AR-PE-LINE-NUMBER(AR-PE-IDX)  TO ES-LINE-NUMBER.
047600     MOVE AR-PE-LINE-TEXT(AR-PE-IDX)    TO ES-LINE-TEXT.
047700     MOVE AR-PE-REASON(AR-PE-IDX)       TO ES-REASON.
047800     WRITE ES-RECORD.
047900
048000 2710-EXIT.
048100     EXIT.
048200
048300*****************************************************************
048400* Return to caller.                                             *
048500*****************************************************************
048600 9000-RETURN.
048700     GOBACK.
048800
048900 9000-EXIT.
049000     EXIT.
