000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM203.
000300 AUTHOR.        R FRERKING AND R JACKSON.
000400 INSTALLATION.  ZFAM BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  NOVEMBER 1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZFAM203 - ACCESS-LOG AGGREGATOR.                              *
001300*                                                               *
001400* CALLed by ZFAM201 and ZFAM202.  Carries its running totals in  *
001500* this program's own WORKING-STORAGE, which COBOL holds steady   *
001600* between CALLs for the life of the job step - there is no       *
001700* persistent store behind these tables, only the job step's own  *
001800* memory.  AG-FUNCTION selects which of three things happens on  *
001900* a given CALL:                                                  *
002000*    INIT - clear every running total.  Issued once by ZFAM201  *
002100*           before the parse pass starts.                        *
002200*    ADD  - accumulate one AL-RECORD.  Issued by ZFAM202 once    *
002300*           per row that parsed cleanly.                         *
002400*    DERV - close out the run: sort the distinct-path and        *
002500*           distinct-IP tables down to the top N, compute the    *
002600*           status-group ratios and the response-time            *
002700*           percentiles, and load it all into AR-RECORD.         *
002800*           Issued once by ZFAM201 after the parse pass ends.    *
002900*                                                                *
003000* Date       UserID    Description                              *
003100* ---------- --------  ---------------------------------------- *
003200* 1987-11-12 RJACKSON  Original skeleton.                       *
003300* 1992-03-30 RFRERKIN  Added overflow counters when the KEY      *
003400*                      table filled before end of run.          *
003500*                                                  (TKT-3958)   *
003600* 1996-07-08 RJACKSON  Converted running totals from DISPLAY to  *
003700*                      COMP-3 after a rollover on a high-volume  *
003800*                      region.                      (TKT-4820)  *
003900* 1998-12-02 RFRERKIN  Y2K - confirmed no date math of any kind  *
004000*                      in this program; no change required.     *
004100* 2024-11-05 DFORTIER  Rebuilt as the access-log aggregator for  *
004200*                      the new CSV analysis subsystem.           *
004300*                                                  (RQ24-1187)  *
004400* 2024-11-21 DFORTIER  Capped the response-time sample table at  *
004500*                      WS-MAX-RT-SAMPLES after Capacity Planning *
004600*                      flagged an unbounded OCCURS as a risk on  *
004700*                      a full day's worth of traffic.            *
004800*                                                  (RQ24-1219)  *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800*****************************************************************
005900* DEFINE LOCAL VARIABLES                                        *
006000*****************************************************************
006100 01  WS-ONE                      PIC S9(04) COMP VALUE 1.
006200 01  WS-ZERO                     PIC S9(04) COMP VALUE 0.
006300
006400 01  WS-FOUND-SW                 PIC  X(01) VALUE 'N'.
006500
006600*****************************************************************
006700* Running totals, held across CALLs for the life of the job     *
006800* step.  WS-TOTAL-REQUESTS is the only COMP-3 counter - every    *
006900* other running count is an index or COMP(S9(09)) line count.   *
007000*****************************************************************
007100 01  WS-TOTAL-REQUESTS           PIC S9(15) COMP-3 VALUE 0.
007200
007300*****************************************************************
007400* Distinct-path running table.  Capacity is a deliberate ceiling *
007500* - see the 1992 change-log entry above - not every distinct    *
007600* path in a run can be held in WORKING-STORAGE, only the ones    *
007700* seen before the table fills.  A path that shows up after the  *
007800* table is full still adds to WS-PATH-OVERFLOW-COUNT so the      *
007900* run at least knows it happened; it cannot contend for the      *
008000* top N it was never counted into.                                *
008100*****************************************************************
008200 01  WS-PATH-TABLE-CTL.
008300     02  WS-PATH-COUNT            PIC S9(04) COMP VALUE 0.
008400     02  WS-PATH-OVERFLOW-COUNT   PIC S9(09) COMP VALUE 0.
008500 01  WS-PATH-TABLE-MAX           PIC S9(04) COMP VALUE 2000.
008600 01  WS-PATH-TABLE.
008700     02  WS-PATH-ENTRY OCCURS 2000 TIMES INDEXED BY WS-PT-IDX.
008800         03  WS-PT-PATH           PIC  X(200).
008900         03  WS-PT-COUNT          PIC S9(15) COMP-3.
009000         03  WS-PT-FIRST-SEEN     PIC S9(09) COMP.
009100
009200*****************************************************************
009300* Distinct-IP running table - same shape and the same overflow   *
009400* rule as the path table above.                                  *
009500*****************************************************************
009600 01  WS-IP-TABLE-CTL.
009700     02  WS-IP-COUNT              PIC S9(04) COMP VALUE 0.
009800     02  WS-IP-OVERFLOW-COUNT     PIC S9(09) COMP VALUE 0.
009900 01  WS-IP-TABLE-MAX              PIC S9(04) COMP VALUE 5000.
010000 01  WS-IP-TABLE.
010100     02  WS-IP-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IT-IDX.
010200         03  WS-IT-IP             PIC  X(45).
010300         03  WS-IT-COUNT          PIC S9(15) COMP-3.
010400         03  WS-IT-FIRST-SEEN     PIC S9(09) COMP.
010500
010600*****************************************************************
010700* Distinct HTTP-status-code running table - sized the same as   *
010800* AR-STATUS-CODE-COUNTS in ZFAMARC, which it is copied into      *
010900* unchanged at DERV time.                                        *
011000*****************************************************************
011100 01  WS-CODE-COUNT                PIC S9(04) COMP VALUE 0.
011200 01  WS-CODE-TABLE.
011300     02  WS-CODE-ENTRY OCCURS 60 TIMES INDEXED BY WS-CD-IDX.
011400         03  WS-CD-CODE            PIC 9(03).
011500         03  WS-CD-COUNT           PIC S9(15) COMP-3.
011600
011700*****************************************************************
011800* Status-group running counts, 2XX/3XX/4XX/5XX, kept separately  *
011900* from WS-CODE-TABLE so the ratio at DERV time is a single       *
012000* divide rather than a re-scan of the whole code table.          *
012100*****************************************************************
012200 01  WS-GROUP-COUNTS.
012300     02  WS-GRP-2XX-COUNT         PIC S9(09) COMP VALUE 0.
012400     02  WS-GRP-3XX-COUNT         PIC S9(09) COMP VALUE 0.
012500     02  WS-GRP-4XX-COUNT         PIC S9(09) COMP VALUE 0.
012600     02  WS-GRP-5XX-COUNT         PIC S9(09) COMP VALUE 0.
012700 01  WS-GROUP-COUNTS-R REDEFINES WS-GROUP-COUNTS.
012800     02  WS-GRP-COUNT-TABLE
012900                   OCCURS 4 TIMES INDEXED BY WS-GRP-IDX
013000                   PIC S9(09) COMP.
013100
013200*****************************************************************
013300* Response-time sample table, capped per the 2024-11-21 change   *
013400* above.  Samples beyond the cap are not lost from the total -   *
013500* MIN/MAX/AVG are kept as running values - only the percentile   *
013600* computation at DERV time works from the capped sample set.     *
013700*****************************************************************
013800 01  WS-MAX-RT-SAMPLES            PIC S9(09) COMP VALUE 20000.
013900 01  WS-RT-SAMPLE-COUNT           PIC S9(09) COMP VALUE 0.
014000 01  WS-RT-SAMPLES.
014100     02  WS-RT-SAMPLE
014200                   OCCURS 20000 TIMES INDEXED BY WS-RT-IDX
014300                   PIC 9(06)V9(06).
014400 01  WS-RT-RUNNING.
014500     02  WS-RT-MIN                PIC 9(06)V9(06) VALUE 0.
014600     02  WS-RT-MAX                PIC 9(06)V9(06) VALUE 0.
014700     02  WS-RT-SUM                PIC 9(15)V9(06) COMP-3 VALUE 0.
014800 01  WS-RT-RUNNING-R REDEFINES WS-RT-RUNNING.
014900     02  FILLER                   PIC  X(18).
015000
015100*****************************************************************
015200* Sort-exchange working fields for the bubble-sort-by-count-     *
015300* descending-with-first-seen-tie-break used on both the path     *
015400* table and the IP table at DERV time.                           *
015500*****************************************************************
015600 01  WS-SORT-CONTROL.
015700     02  WS-SORT-OUTER            PIC S9(04) COMP.
015800     02  WS-SORT-SWAPPED-SW       PIC  X(01).
015900 01  WS-SORT-CONTROL-R REDEFINES WS-SORT-CONTROL.
016000     02  FILLER                   PIC  X(03).
016100 01  WS-SORT-HOLD-PATH.
016200     02  WS-SH-PATH               PIC  X(200).
016300     02  WS-SH-COUNT              PIC S9(15) COMP-3.
016400     02  WS-SH-FIRST-SEEN         PIC S9(09) COMP.
016500 01  WS-SORT-HOLD-IP.
016600     02  WS-SH-IP                 PIC  X(45).
016700     02  WS-SH-IT-COUNT           PIC S9(15) COMP-3.
016800     02  WS-SH-IT-FIRST-SEEN      PIC S9(09) COMP.
016900
017000*****************************************************************
017100* Percentile-computation working fields - nearest-rank over the  *
017200* capped, sorted response-time sample table.                    *
017300*****************************************************************
017400 01  WS-PCT-CONTROL.
017500     02  WS-PCT-RANK              PIC S9(09) COMP.
017600     02  WS-PCT-OUTER             PIC S9(04) COMP.
017700     02  WS-PCT-IN                PIC S9(04) COMP.
017800 01  WS-PCT-HOLD                  PIC 9(06)V9(06).
017900 01  WS-PCT-RESULT                PIC 9(06)V9(06).
018000
018100*****************************************************************
018200* Record layouts.                                               *
018300*****************************************************************
018400 COPY ZFAMALC.
018500
018600 LINKAGE SECTION.
018700 01  AG-FUNCTION                  PIC  X(04).
018800 COPY ZFAMARC.
018900 01  AL-TOP-N                     PIC S9(04) COMP.
019000
019100 PROCEDURE DIVISION USING AG-FUNCTION AL-RECORD AR-RECORD AL-TOP-N.
019200
019300*****************************************************************
019400* Main process.  AG-FUNCTION selects which of the three things   *
019500* this program does happens on this CALL.                        *
019600*****************************************************************
019700     IF  AG-FUNCTION EQUAL 'INIT'
019800         PERFORM 1000-INITIALIZE     THRU 1000-EXIT
019900     ELSE
020000     IF  AG-FUNCTION EQUAL 'ADD '
020100         PERFORM 2000-ACCUMULATE     THRU 2000-EXIT
020200     ELSE
020300     IF  AG-FUNCTION EQUAL 'DERV'
020400         PERFORM 4000-DERIVE         THRU 4000-EXIT.
020500
020600     GOBACK.
020700
020800*****************************************************************
020900* Clear every running total.  Issued once per run.              *
021000*****************************************************************
021100 1000-INITIALIZE.
021200     MOVE 0                       TO WS-TOTAL-REQUESTS.
021300     MOVE 0                       TO WS-PATH-COUNT
021400                                     WS-PATH-OVERFLOW-COUNT
021500                                     WS-IP-COUNT
021600                                     WS-IP-OVERFLOW-COUNT
021700                                     WS-CODE-COUNT
021800                                     WS-RT-SAMPLE-COUNT.
021900     MOVE 0                       TO WS-GRP-2XX-COUNT
022000                                     WS-GRP-3XX-COUNT
022100                                     WS-GRP-4XX-COUNT
022200                                     WS-GRP-5XX-COUNT.
022300     MOVE 0                       TO WS-RT-MIN WS-RT-MAX WS-RT-SUM.
022400
022500 1000-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900* Accumulate one good row: total, status-code table and group    *
023000* count, path table, IP table, response-time sample/min/max/sum. *
023100*****************************************************************
023200 2000-ACCUMULATE.
023300     ADD  1                       TO WS-TOTAL-REQUESTS.
023400     PERFORM 2100-ACCUMULATE-CODE  THRU 2100-EXIT.
023500     PERFORM 2200-ACCUMULATE-PATH  THRU 2200-EXIT.
023600     PERFORM 2300-ACCUMULATE-IP    THRU 2300-EXIT.
023700     PERFORM 2400-ACCUMULATE-RT    THRU 2400-EXIT.
023800
023900 2000-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300* Find-or-add this row's HTTP-STATUS in WS-CODE-TABLE, bump its  *
024400* count, and bump the matching 2XX/3XX/4XX/5XX group count from  *
024500* AL-STATUS-GROUP-DIGIT.                                         *
024600*****************************************************************
024700 2100-ACCUMULATE-CODE.
024800     MOVE 'N'                     TO WS-FOUND-SW.
024900     SET  WS-CD-IDX                TO 1.
025000     PERFORM 2110-SCAN-CODE       THRU 2110-EXIT
025100         UNTIL WS-CD-IDX GREATER THAN WS-CODE-COUNT
025200         OR    WS-FOUND-SW EQUAL 'Y'.
025300
025400     IF  WS-FOUND-SW EQUAL 'N'
025500         PERFORM 2120-ADD-CODE    THRU 2120-EXIT.
025600
025700     PERFORM 2130-BUMP-GROUP      THRU 2130-EXIT.
025800
025900 2100-EXIT.
026000     EXIT.
026100
026200*****************************************************************
026300* Linear scan of WS-CODE-TABLE for a matching HTTP status.       *
026400*****************************************************************
026500 2110-SCAN-CODE.
026600     IF  WS-CD-CODE(WS-CD-IDX) NOT EQUAL AL-HTTP-STATUS
026700         SET  WS-CD-IDX UP BY 1
026800         GO TO 2110-EXIT.
026900
027000     ADD  1                       TO WS-CD-COUNT(WS-CD-IDX).
027100     MOVE 'Y'                     TO WS-FOUND-SW.
027200
027300 2110-EXIT.
027400     EXIT.
027500
027600*****************************************************************
027700* Add a new status code, subject to the 60-entry ceiling.        *
027800*****************************************************************
027900 2120-ADD-CODE.
028000     IF  WS-CODE-COUNT NOT LESS THAN 60
028100         GO TO 2120-EXIT.
028200
028300     ADD  1                       TO WS-CODE-COUNT.
028400     SET  WS-CD-IDX                TO WS-CODE-COUNT.
028500     MOVE AL-HTTP-STATUS           TO WS-CD-CODE(WS-CD-IDX).
028600     MOVE 1                        TO WS-CD-COUNT(WS-CD-IDX).
028700
028800 2120-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200* Bump the 2XX/3XX/4XX/5XX bucket for this row's status.         *
029300*****************************************************************
029400 2130-BUMP-GROUP.
029500     IF  AL-STATUS-GROUP-DIGIT EQUAL 2
029600         ADD  1                   TO WS-GRP-2XX-COUNT
029700     ELSE
029800     IF  AL-STATUS-GROUP-DIGIT EQUAL 3
029900         ADD  1                   TO WS-GRP-3XX-COUNT
030000     ELSE
030100     IF  AL-STATUS-GROUP-DIGIT EQUAL 4
030200         ADD  1                   TO WS-GRP-4XX-COUNT
030300     ELSE
030400     IF  AL-STATUS-GROUP-DIGIT EQUAL 5
030500         ADD  1                   TO WS-GRP-5XX-COUNT.
030600
030700 2130-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* Find-or-add AL-REQUEST-URI in WS-PATH-TABLE; a new entry       *
031200* records WS-TOTAL-REQUESTS as its first-seen sequence number.   *
031300*****************************************************************
031400 2200-ACCUMULATE-PATH.
031500     MOVE 'N'                     TO WS-FOUND-SW.
031600     SET  WS-PT-IDX                TO 1.
031700     PERFORM 2210-SCAN-PATH       THRU 2210-EXIT
031800         UNTIL WS-PT-IDX GREATER THAN WS-PATH-COUNT
031900         OR    WS-FOUND-SW EQUAL 'Y'.
032000
032100     IF  WS-FOUND-SW EQUAL 'N'
032200         PERFORM 2220-ADD-PATH    THRU 2220-EXIT.
032300
032400 2200-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800* Linear scan of WS-PATH-TABLE for a matching request URI.       *
032900*****************************************************************
033000 2210-SCAN-PATH.
033100     IF  WS-PT-PATH(WS-PT-IDX) NOT EQUAL AL-REQUEST-URI
033200         SET  WS-PT-IDX UP BY 1
033300         GO TO 2210-EXIT.
033400
033500     ADD  1                       TO WS-PT-COUNT(WS-PT-IDX).
033600     MOVE 'Y'                     TO WS-FOUND-SW.
033700
033800 2210-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* Add a new path entry, subject to the table's overflow ceiling. *
034300*****************************************************************
034400 2220-ADD-PATH.
034500     IF  WS-PATH-COUNT NOT LESS THAN WS-PATH-TABLE-MAX
034600         ADD  1                   TO WS-PATH-OVERFLOW-COUNT
034700         GO TO 2220-EXIT.
034800
034900     ADD  1                       TO WS-PATH-COUNT.
035000     SET  WS-PT-IDX                TO WS-PATH-COUNT.
035100     MOVE AL-REQUEST-URI           TO WS-PT-PATH(WS-PT-IDX).
035200     MOVE 1                        TO WS-PT-COUNT(WS-PT-IDX).
035300     MOVE WS-TOTAL-REQUESTS        TO WS-PT-FIRST-SEEN(WS-PT-IDX).
035400
035500 2220-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900* Find-or-add AL-CLIENT-IP in WS-IP-TABLE, same rule as above.   *
036000*****************************************************************
036100 2300-ACCUMULATE-IP.
036200     MOVE 'N'                     TO WS-FOUND-SW.
036300     SET  WS-IT-IDX                TO 1.
036400     PERFORM 2310-SCAN-IP         THRU 2310-EXIT
036500         UNTIL WS-IT-IDX GREATER THAN WS-IP-COUNT
036600         OR    WS-FOUND-SW EQUAL 'Y'.
036700
036800     IF  WS-FOUND-SW EQUAL 'N'
036900         PERFORM 2320-ADD-IP      THRU 2320-EXIT.
037000
037100 2300-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500* Linear scan of WS-IP-TABLE for a matching client IP.           *
037600*****************************************************************
037700 2310-SCAN-IP.
037800     IF  WS-IT-IP(WS-IT-IDX) NOT EQUAL AL-CLIENT-IP
037900         SET  WS-IT-IDX UP BY 1
038000         GO TO 2310-EXIT.
038100
038200     ADD  1                       TO WS-IT-COUNT(WS-IT-IDX).
038300     MOVE 'Y'                     TO WS-FOUND-SW.
038400
038500 2310-EXIT.
038600     EXIT.
038700
038800*****************************************************************
038900* Add a new IP entry, subject to the table's overflow ceiling.   *
039000*****************************************************************
039100 2320-ADD-IP.
039200     IF  WS-IP-COUNT NOT LESS THAN WS-IP-TABLE-MAX
039300         ADD  1                   TO WS-IP-OVERFLOW-COUNT
039400         GO TO 2320-EXIT.
039500
039600     ADD  1                       TO WS-IP-COUNT.
039700     SET  WS-IT-IDX                TO WS-IP-COUNT.
039800     MOVE AL-CLIENT-IP             TO WS-IT-IP(WS-IT-IDX).
039900     MOVE 1                        TO WS-IT-COUNT(WS-IT-IDX).
040000     MOVE WS-TOTAL-REQUESTS        TO WS-IT-FIRST-SEEN(WS-IT-IDX).
040100
040200 2320-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Roll AL-RESPONSE-TIME into the running MIN/MAX/SUM always, and *
040700* into WS-RT-SAMPLES while the sample table still has room.      *
040800*****************************************************************
040900 2400-ACCUMULATE-RT.
041000     IF  WS-RT-SAMPLE-COUNT NOT EQUAL ZEROES
041100         GO TO 2410-CHECK-MIN-MAX.
041200
041300     MOVE AL-RESPONSE-TIME        TO WS-RT-MIN WS-RT-MAX.
041400     GO TO 2420-ROLL-SUM.
041500
041600*****************************************************************
041700* Widen WS-RT-MIN/WS-RT-MAX if this sample falls outside them.   *
041800*****************************************************************
041900 2410-CHECK-MIN-MAX.
042000     IF  AL-RESPONSE-TIME LESS THAN WS-RT-MIN
042100         MOVE AL-RESPONSE-TIME    TO WS-RT-MIN.
042200     IF  AL-RESPONSE-TIME GREATER THAN WS-RT-MAX
042300         MOVE AL-RESPONSE-TIME    TO WS-RT-MAX.
042400
042500*****************************************************************
042600* Roll the running sum and, while room remains, the sample       *
042700* table.                                                         *
042800*****************************************************************
042900 2420-ROLL-SUM.
043000     ADD  AL-RESPONSE-TIME        TO WS-RT-SUM.
043100
043200     IF  WS-RT-SAMPLE-COUNT NOT LESS THAN WS-MAX-RT-SAMPLES
043300         GO TO 2400-EXIT.
043400
043500     ADD  1                       TO WS-RT-SAMPLE-COUNT.
043600     SET  WS-RT-IDX                TO WS-RT-SAMPLE-COUNT.
043700     MOVE AL-RESPONSE-TIME         TO WS-RT-SAMPLE(WS-RT-IDX).
043800
043900 2400-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* Close out the run into AR-RECORD: totals, status-code table,  *
044400* status-group ratios, top-N path/IP tables, response-time       *
044500* statistics.  AR-ANALYSIS-ID and AR-STATUS are left exactly as  *
044600* ZFAM201 set them - this program never touches either.         *
044700*****************************************************************
044800 4000-DERIVE.
044900     MOVE WS-TOTAL-REQUESTS       TO AR-TOTAL-REQUESTS.
045000     MOVE WS-CODE-COUNT           TO AR-DISTINCT-CODE-COUNT.
045100
045200     PERFORM 4100-LOAD-CODE-TABLE    THRU 4100-EXIT.
045300     PERFORM 4200-GROUP-RATIOS       THRU 4200-EXIT.
045400     PERFORM 4300-SORT-PATH-TABLE    THRU 4300-EXIT.
045500     PERFORM 4400-SORT-IP-TABLE      THRU 4400-EXIT.
045600     PERFORM 4500-LOAD-TOP-PATHS     THRU 4500-EXIT.
045700     PERFORM 4600-LOAD-TOP-IPS       THRU 4600-EXIT.
045800     PERFORM 4700-RESPONSE-TIME-STATS THRU 4700-EXIT.
045900
046000 4000-EXIT.
046100     EXIT.
046200
046300*****************************************************************
046400* Copy the distinct status-code table, unsorted, into AR-RECORD *
046500* - status counts are kept over ALL parsed rows, not just the   *
046600* top-N subset the path/IP tables get trimmed down to.          *
046700*****************************************************************
046800 4100-LOAD-CODE-TABLE.
046900     PERFORM 4110-LOAD-ONE-CODE    THRU 4110-EXIT
047000         VARYING WS-CD-IDX FROM 1 BY 1
047100         UNTIL WS-CD-IDX GREATER THAN WS-CODE-COUNT.
047200
047300 4100-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700* Move one WS-CODE-TABLE row into AR-STATUS-CODE-COUNTS.         *
047800*****************************************************************
047900 4110-LOAD-ONE-CODE.
048000     SET  AR-SCC-IDX               TO WS-CD-IDX.
048100     MOVE WS-CD-CODE(WS-CD-IDX)     TO AR-SCC-CODE(AR-SCC-IDX).
048200     MOVE WS-CD-COUNT(WS-CD-IDX)    TO AR-SCC-COUNT(AR-SCC-IDX).
048300
048400 4110-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800* 2XX/3XX/4XX/5XX ratio of total requests, rounded to four       *
048900* decimal places, round-half-up per the business rule.          *
049000*****************************************************************
049100 4200-GROUP-RATIOS.
049200     IF  WS-TOTAL-REQUESTS GREATER THAN ZEROES
049300         GO TO 4210-COMPUTE-RATIOS.
049400
049500     MOVE 0                       TO AR-SGR-2XX AR-SGR-3XX
049600                                     AR-SGR-4XX AR-SGR-5XX.
049700     GO TO 4200-EXIT.
049800
049900*****************************************************************
050000* The four DIVIDE statements behind 4200-GROUP-RATIOS.           *
050100*****************************************************************
050200 4210-COMPUTE-RATIOS.
050300     DIVIDE WS-GRP-2XX-COUNT BY WS-TOTAL-REQUESTS
050400         GIVING AR-SGR-2XX ROUNDED.
050500     DIVIDE WS-GRP-3XX-COUNT BY WS-TOTAL-REQUESTS
050600         GIVING AR-SGR-3XX ROUNDED.
050700     DIVIDE WS-GRP-4XX-COUNT BY WS-TOTAL-REQUESTS
050800         GIVING AR-SGR-4XX ROUNDED.
050900     DIVIDE WS-GRP-5XX-COUNT BY WS-TOTAL-REQUESTS
051000         GIVING AR-SGR-5XX ROUNDED.
051100
051200 4200-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600* Bubble-sort WS-PATH-TABLE descending by count, ties broken by  *
051700* ascending first-seen sequence number - exchange sort, same     *
051800* style as the rest of this shop's table work, stops early once  *
051900* a pass makes no swap.                                          *
052000*****************************************************************
052100 4300-SORT-PATH-TABLE.
052200     IF  WS-PATH-COUNT LESS THAN 2
052300         GO TO 4300-EXIT.
052400
052500     MOVE 'Y'                         TO WS-SORT-SWAPPED-SW.
052600     PERFORM 4310-SORT-PATH-PASS      THRU 4310-EXIT
052700         WITH TEST AFTER
052800         UNTIL WS-SORT-SWAPPED-SW EQUAL 'N'.
052900
053000 4300-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* One bubble-sort pass over WS-PATH-TABLE.                       *
053500*****************************************************************
053600 4310-SORT-PATH-PASS.
053700     MOVE 'N'                         TO WS-SORT-SWAPPED-SW.
053800     PERFORM 4311-SORT-PATH-COMPARE   THRU 4311-EXIT
053900         VARYING WS-SORT-OUTER FROM 1 BY 1
054000         UNTIL WS-SORT-OUTER GREATER THAN WS-PATH-COUNT - 1.
054100
054200 4310-EXIT.
054300     EXIT.
054400
054500*****************************************************************
054600* Compare two adjacent path entries; count then first-seen.      *
054700*****************************************************************
054800 4311-SORT-PATH-COMPARE.
054900     SET  WS-PT-IDX                   TO WS-SORT-OUTER.
055000
055100     IF  WS-PT-COUNT(WS-PT-IDX) LESS THAN WS-PT-COUNT(WS-PT-IDX + 1)
055200         PERFORM 4312-SWAP-PATH       THRU 4312-EXIT
055300         GO TO 4311-EXIT.
055400
055500     IF  WS-PT-COUNT(WS-PT-IDX) NOT EQUAL WS-PT-COUNT(WS-PT-IDX + 1)
055600         GO TO 4311-EXIT.
055700
055800     IF  WS-PT-FIRST-SEEN(WS-PT-IDX) GREATER THAN
055900             WS-PT-FIRST-SEEN(WS-PT-IDX + 1)
056000         PERFORM 4312-SWAP-PATH       THRU 4312-EXIT.
056100
056200 4311-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600* Exchange two adjacent WS-PATH-TABLE entries.                   *
056700*****************************************************************
056800 4312-SWAP-PATH.
056900     MOVE WS-PATH-ENTRY(WS-PT-IDX)        TO WS-SORT-HOLD-PATH.
057000     MOVE WS-PATH-ENTRY(WS-PT-IDX + 1)     TO WS-PATH-ENTRY(WS-PT-IDX).
057100     MOVE WS-SORT-HOLD-PATH                TO
057200          WS-PATH-ENTRY(WS-PT-IDX + 1).
057300     MOVE 'Y'                              TO WS-SORT-SWAPPED-SW.
057400
057500 4312-EXIT.
057600     EXIT.
057700
057800*****************************************************************
057900* Same sort, over WS-IP-TABLE.                                   *
058000*****************************************************************
058100 4400-SORT-IP-TABLE.
058200     IF  WS-IP-COUNT LESS THAN 2
058300         GO TO 4400-EXIT.
058400
058500     MOVE 'Y'                         TO WS-SORT-SWAPPED-SW.
058600     PERFORM 4410-SORT-IP-PASS        THRU 4410-EXIT
058700         WITH TEST AFTER
058800         UNTIL WS-SORT-SWAPPED-SW EQUAL 'N'.
058900
059000 4400-EXIT.
059100     EXIT.
059200
059300*****************************************************************
059400* One bubble-sort pass over WS-IP-TABLE.                         *
059500*****************************************************************
059600 4410-SORT-IP-PASS.
059700     MOVE 'N'                         TO WS-SORT-SWAPPED-SW.
059800     PERFORM 4411-SORT-IP-COMPARE     THRU 4411-EXIT
059900         VARYING WS-SORT-OUTER FROM 1 BY 1
060000         UNTIL WS-SORT-OUTER GREATER THAN WS-IP-COUNT - 1.
060100
060200 4410-EXIT.
060300     EXIT.
060400
060500*****************************************************************
060600* Compare two adjacent IP entries; count then first-seen.        *
060700*****************************************************************
060800 4411-SORT-IP-COMPARE.
060900     SET  WS-IT-IDX                   TO WS-SORT-OUTER.
061000
061100     IF  WS-IT-COUNT(WS-IT-IDX) LESS THAN WS-IT-COUNT(WS-IT-IDX + 1)
061200         PERFORM 4412-SWAP-IP         THRU 4412-EXIT
061300         GO TO 4411-EXIT.
061400
061500     IF  WS-IT-COUNT(WS-IT-IDX) NOT EQUAL WS-IT-COUNT(WS-IT-IDX + 1)
061600         GO TO 4411-EXIT.
061700
061800     IF  WS-IT-FIRST-SEEN(WS-IT-IDX) GREATER THAN
061900             WS-IT-FIRST-SEEN(WS-IT-IDX + 1)
062000         PERFORM 4412-SWAP-IP         THRU 4412-EXIT.
062100
062200 4411-EXIT.
062300     EXIT.
062400
062500*****************************************************************
062600* Exchange two adjacent WS-IP-TABLE entries.                     *
062700*****************************************************************
062800 4412-SWAP-IP.
062900     MOVE WS-IP-ENTRY(WS-IT-IDX)           TO WS-SORT-HOLD-IP.
063000     MOVE WS-IP-ENTRY(WS-IT-IDX + 1)        TO WS-IP-ENTRY(WS-IT-IDX).
063100     MOVE WS-SORT-HOLD-IP                   TO
063200          WS-IP-ENTRY(WS-IT-IDX + 1).
063300     MOVE 'Y'                               TO WS-SORT-SWAPPED-SW.
063400
063500 4412-EXIT.
063600     EXIT.
063700
063800*****************************************************************
063900* Take the first AL-TOP-N entries of the now-sorted path table   *
064000* into AR-TOP-PATHS; fewer than N distinct paths is not an       *
064100* error, the table simply carries fewer rows.                   *
064200*****************************************************************
064300 4500-LOAD-TOP-PATHS.
064400     MOVE 0                           TO AR-TOP-PATH-COUNT.
064500     SET  WS-PT-IDX                    TO 1.
064600     PERFORM 4510-LOAD-ONE-PATH       THRU 4510-EXIT
064700         UNTIL WS-PT-IDX GREATER THAN WS-PATH-COUNT
064800         OR    AR-TOP-PATH-COUNT EQUAL AL-TOP-N.
064900
065000 4500-EXIT.
065100     EXIT.
065200
065300*****************************************************************
065400* Move one sorted WS-PATH-TABLE row into AR-TOP-PATHS.           *
065500*****************************************************************
065600 4510-LOAD-ONE-PATH.
065700     ADD  1                               TO AR-TOP-PATH-COUNT.
065800     SET  AR-TP-IDX                       TO AR-TOP-PATH-COUNT.
065900     MOVE WS-PT-PATH(WS-PT-IDX)            TO AR-TP-PATH(AR-TP-IDX).
066000     MOVE WS-PT-COUNT(WS-PT-IDX)           TO AR-TP-COUNT(AR-TP-IDX).
066100     MOVE WS-PT-FIRST-SEEN(WS-PT-IDX)      TO
066200          AR-TP-FIRST-SEEN-SEQ(AR-TP-IDX).
066300     SET  WS-PT-IDX UP BY 1.
066400
066500 4510-EXIT.
066600     EXIT.
066700
066800*****************************************************************
066900* Same top-N load, over the IP table.                            *
067000*****************************************************************
067100 4600-LOAD-TOP-IPS.
067200     MOVE 0                           TO AR-TOP-IP-COUNT.
067300     SET  WS-IT-IDX                    TO 1.
067400     PERFORM 4610-LOAD-ONE-IP         THRU 4610-EXIT
067500         UNTIL WS-IT-IDX GREATER THAN WS-IP-COUNT
067600         OR    AR-TOP-IP-COUNT EQUAL AL-TOP-N.
067700
067800 4600-EXIT.
067900     EXIT.
068000
068100*****************************************************************
068200* Move one sorted WS-IP-TABLE row into AR-TOP-IPS.               *
068300*****************************************************************
068400 4610-LOAD-ONE-IP.
068500     ADD  1                               TO AR-TOP-IP-COUNT.
068600     SET  AR-TI-IDX                       TO AR-TOP-IP-COUNT.
068700     MOVE WS-IT-IP(WS-IT-IDX)              TO AR-TI-IP(AR-TI-IDX).
068800     MOVE WS-IT-COUNT(WS-IT-IDX)           TO AR-TI-COUNT(AR-TI-IDX).
068900     MOVE WS-IT-FIRST-SEEN(WS-IT-IDX)      TO
069000          AR-TI-FIRST-SEEN-SEQ(AR-TI-IDX).
069100     SET  WS-IT-IDX UP BY 1.
069200
069300 4610-EXIT.
069400     EXIT.
069500
069600*****************************************************************
069700* MIN/MAX/AVG straight from the running values; P50/P95/P99 by  *
069800* the nearest-rank rule over a bubble-sort of the capped sample  *
069900* table - acceptable here because the table never exceeds        *
070000* WS-MAX-RT-SAMPLES entries.                                      *
070100*****************************************************************
070200 4700-RESPONSE-TIME-STATS.
070300     MOVE WS-RT-MIN                   TO AR-RTS-MIN.
070400     MOVE WS-RT-MAX                   TO AR-RTS-MAX.
070500
070600     IF  WS-TOTAL-REQUESTS GREATER THAN ZEROES
070700         DIVIDE WS-RT-SUM BY WS-TOTAL-REQUESTS
070800             GIVING AR-RTS-AVG ROUNDED
070900     ELSE
071000         MOVE 0                       TO AR-RTS-AVG.
071100
071200     IF  WS-RT-SAMPLE-COUNT NOT EQUAL ZEROES
071300         GO TO 4710-WORK-PERCENTILES.
071400
071500     MOVE 0                           TO AR-RTS-P50 AR-RTS-P95
071600                                         AR-RTS-P99.
071700     GO TO 4700-EXIT.
071800
071900*****************************************************************
072000* Sort the response-time samples, then rank P50/P90/P99.         *
072100*****************************************************************
072200 4710-WORK-PERCENTILES.
072300     PERFORM 4711-SORT-RT-SAMPLES     THRU 4711-EXIT.
072400     PERFORM 4720-NEAREST-RANK        THRU 4720-EXIT.
072500
072600 4700-EXIT.
072700     EXIT.
072800
072900*****************************************************************
073000* Bubble-sort WS-RT-SAMPLES ascending - plain numeric compare,   *
073100* no tie-break needed.                                            *
073200*****************************************************************
073300 4711-SORT-RT-SAMPLES.
073400     IF  WS-RT-SAMPLE-COUNT LESS THAN 2
073500         GO TO 4711-EXIT.
073600
073700     MOVE 'Y'                         TO WS-SORT-SWAPPED-SW.
073800     PERFORM 4712-SORT-RT-PASS        THRU 4712-EXIT
073900         WITH TEST AFTER
074000         UNTIL WS-SORT-SWAPPED-SW EQUAL 'N'.
074100
074200 4711-EXIT.
074300     EXIT.
074400
074500*****************************************************************
074600* One bubble-sort pass over WS-RT-SAMPLE.                        *
074700*****************************************************************
074800 4712-SORT-RT-PASS.
074900     MOVE 'N'                         TO WS-SORT-SWAPPED-SW.
075000     PERFORM 4713-SORT-RT-COMPARE     THRU 4713-EXIT
075100         VARYING WS-PCT-OUTER FROM 1 BY 1
075200         UNTIL WS-PCT-OUTER GREATER THAN WS-RT-SAMPLE-COUNT - 1.
075300
075400 4712-EXIT.
075500     EXIT.
075600
075700*****************************************************************
075800* Compare two adjacent response-time samples.                    *
075900*****************************************************************
076000 4713-SORT-RT-COMPARE.
076100     SET  WS-RT-IDX                   TO WS-PCT-OUTER.
076200
076300     IF  WS-RT-SAMPLE(WS-RT-IDX) NOT GREATER THAN
076400             WS-RT-SAMPLE(WS-RT-IDX + 1)
076500         GO TO 4713-EXIT.
076600
076700     MOVE WS-RT-SAMPLE(WS-RT-IDX)          TO WS-PCT-HOLD.
076800     MOVE WS-RT-SAMPLE(WS-RT-IDX + 1)       TO
076900          WS-RT-SAMPLE(WS-RT-IDX).
077000     MOVE WS-PCT-HOLD                       TO
077100          WS-RT-SAMPLE(WS-RT-IDX + 1).
077200     MOVE 'Y'                               TO WS-SORT-SWAPPED-SW.
077300
077400 4713-EXIT.
077500     EXIT.
077600
077700*****************************************************************
077800* Nearest-rank: rank = CEILING(p / 100 * sample-count), minimum  *
077900* 1, value is the sorted sample at that rank.  WS-PCT-IN carries *
078000* the percentile into the shared 4721 paragraph for each of the  *
078100* three calls below.                                              *
078200*****************************************************************
078300 4720-NEAREST-RANK.
078400     MOVE 50                          TO WS-PCT-IN.
078500     PERFORM 4721-RANK-FOR-PCT        THRU 4721-EXIT.
078600     MOVE WS-PCT-RESULT                TO AR-RTS-P50.
078700
078800     MOVE 95                          TO WS-PCT-IN.
078900     PERFORM 4721-RANK-FOR-PCT        THRU 4721-EXIT.
079000     MOVE WS-PCT-RESULT                TO AR-RTS-P95.
079100
079200     MOVE 99                          TO WS-PCT-IN.
079300     PERFORM 4721-RANK-FOR-PCT        THRU 4721-EXIT.
079400     MOVE WS-PCT-RESULT                TO AR-RTS-P99.
079500
079600 4720-EXIT.
079700     EXIT.
079800
079900*****************************************************************
080000* One percentile's worth of the nearest-rank rule, over          *
080100* WS-PCT-IN (the percentile, set by the caller above).  Integer  *
080200* divide after adding 99 covers the CEILING when the product     *
080300* is not already a whole number; WS-PCT-RANK is clamped to the   *
080400* sample count at the top end.                                   *
080500*****************************************************************
080600 4721-RANK-FOR-PCT.
080700     COMPUTE WS-PCT-RANK =
080800         (WS-PCT-IN * WS-RT-SAMPLE-COUNT + 99) / 100.
080900
081000     IF  WS-PCT-RANK LESS THAN 1
081100         MOVE 1                       TO WS-PCT-RANK.
081200     IF  WS-PCT-RANK GREATER THAN WS-RT-SAMPLE-COUNT
081300         MOVE WS-RT-SAMPLE-COUNT      TO WS-PCT-RANK.
081400
081500     SET  WS-RT-IDX                   TO WS-PCT-RANK.
081600     MOVE WS-RT-SAMPLE(WS-RT-IDX)      TO WS-PCT-RESULT.
081700
081800 4721-EXIT.
081900     EXIT.
