000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM202.
000300 AUTHOR.        R FRERKING.
000400 INSTALLATION.  ZFAM BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  NOVEMBER 1987.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZFAM202 - CSV ACCESS-LOG PARSER.                              *
001300*                                                               *
001400* CALLed by ZFAM201.  Reads the ACCESSLG input once, top to     *
001500* bottom: strips a leading BOM from line one only, discards a   *
001600* header line if one is present, quote-aware comma-splits every *
001700* remaining data line into twelve fields, converts the four     *
001800* numeric fields, and CALLs ZFAM203 with AG-FUNCTION 'ADD ' for  *
001900* every row that converts cleanly.  A row that does not split    *
002000* into exactly twelve fields, or whose numeric fields will not   *
002100* convert, is counted as a parse error and - for the first ten  *
002200* such rows only - sampled for the report.                      *
002300*                                                               *
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 1987-11-10 RFRERKIN  Original skeleton.                       *
002700* 1990-05-02 RJACKSON  Widened line buffer for longer records.  *
002800* 1994-12-19 RFRERKIN  Switched quote handling to a state        *
002900*                      machine after embedded-comma defects.    *
003000*                                                  (TKT-3390)   *
003100* 1998-10-06 RJACKSON  Y2K - TIME-GENERATED carried as text,     *
003200*                      not reparsed; confirmed no 2-digit year   *
003300*                      math anywhere in this program.            *
003400* 2003-07-14 BCHANDLER Added MAX-LINES ceiling per Ops request   *
003500*                      after a mis-fed file ran two hours long.  *
003600*                                                  (TKT-6690)   *
003700* 2024-11-04 DFORTIER  Rebuilt as the CSV parser for the new     *
003800*                      access-log analysis subsystem.            *
003900*                                                  (RQ24-1187)  *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ACCESS-LOG-FILE
004900         ASSIGN TO ACCESSLG
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-ACCESSLG.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ACCESS-LOG-FILE
005600     RECORD IS VARYING IN SIZE FROM 1 TO 1200 CHARACTERS
005700     DEPENDING ON WS-WORK-LINE-LEN.
005800 01  AL-INPUT-LINE              PIC  X(1200).
005900
006000 WORKING-STORAGE SECTION.
006100
006200*****************************************************************
006300* DEFINE LOCAL VARIABLES                                        *
006400*****************************************************************
006500 01  FS-ACCESSLG                PIC  X(02) VALUE SPACES.
006600
006700 01  EOF-SW                     PIC  X(01) VALUE 'N'.
006800 01  MAX-LINES-REACHED-SW       PIC  X(01) VALUE 'N'.
006900 01  HEADER-CHECKED-SW          PIC  X(01) VALUE 'N'.
007000 01  LINE-IS-ERROR-SW           PIC  X(01) VALUE 'N'.
007100
007200 01  WS-LINES-PROCESSED         PIC S9(09) COMP VALUE 0.
007300 01  WS-SUCCESS-COUNT           PIC S9(09) COMP VALUE 0.
007400 01  WS-ERROR-COUNT             PIC S9(09) COMP VALUE 0.
007500 01  WS-ERROR-SAMPLE-COUNT      PIC S9(04) COMP VALUE 0.
007600
007700 01  WS-TEN                     PIC S9(04) COMP VALUE 10.
007800 01  WS-TWELVE                  PIC S9(04) COMP VALUE 12.
007900 01  WS-TWO-HUNDRED             PIC S9(04) COMP VALUE 200.
008000 01  WS-ONE                     PIC S9(04) COMP VALUE 1.
008100 01  WS-ZERO                    PIC S9(04) COMP VALUE 0.
008200
008300 01  WS-BOM.
008400     02  WS-BOM-BYTES           PIC  X(03) VALUE X'EFBBBF'.
008500 01  WS-BOM-R REDEFINES WS-BOM.
008600     02  WS-BOM-NUMERIC         PIC  9(06) COMP.
008700
008800 01  WS-HEADER-PREFIX           PIC  X(13) VALUE 'TimeGenerated'.
008900 01  WS-HEADER-PREFIX-LEN       PIC S9(04) COMP VALUE 13.
009000
009100 01  WS-WORK-LINE                PIC  X(1200).
009200*****************************************************************
009300* WS-WORK-LINE-LEN is the FD's DEPENDING ON item - the READ       *
009400* statement against ACCESS-LOG-FILE sets it to the exact byte      *
009500* count of the line just read, so the quote-aware split below     *
009600* never has to guess where real line content ends.                *
009700*****************************************************************
009800 01  WS-WORK-LINE-LEN             PIC S9(04) COMP.
009900
010000*****************************************************************
010100* Quote-aware comma split working fields.  IN-QUOTES-SW and      *
010200* PENDING-QUOTE-SW drive the state machine; WS-SPLIT-FIELD-CT    *
010300* is the number of fields actually produced by one split.       *
010400*****************************************************************
010500 01  WS-SPLIT-CONTROL.
010600     02  WS-SPLIT-IDX           PIC S9(04) COMP.
010700     02  WS-SPLIT-CHAR-IDX      PIC S9(04) COMP.
010800     02  WS-SPLIT-FIELD-CT      PIC S9(04) COMP.
010900     02  WS-SPLIT-FIELD-LEN     PIC S9(04) COMP.
011000     02  IN-QUOTES-SW           PIC  X(01).
011100 01  WS-SPLIT-CONTROL-R REDEFINES WS-SPLIT-CONTROL.
011200     02  FILLER                 PIC  X(16).
011300
011400 01  WS-ONE-CHAR                PIC  X(01).
011500
011600 01  WS-CONVERT-OK-SW           PIC  X(01).
011700 01  WS-FAIL-REASON             PIC  X(100).
011800
011900*****************************************************************
012000* Numeric-conversion staging fields - DISPLAY numerics tested   *
012100* for the NUMERIC class before the MOVE into AL-RECORD so a      *
012200* bad row never corrupts a good field.                          *
012300*****************************************************************
012400 01  WS-NUM-STATUS               PIC  9(03).
012500 01  WS-NUM-RECEIVED-BYTES       PIC  9(15).
012600 01  WS-NUM-SENT-BYTES           PIC  9(15).
012700 01  WS-NUM-RESPONSE-TIME.
012800     02  WS-NRT-INT               PIC 9(06).
012900     02  WS-NRT-FRAC              PIC 9(06).
013000 01  WS-NUM-RESPONSE-TIME-R REDEFINES WS-NUM-RESPONSE-TIME.
013100     02  WS-NRT-COMBINED          PIC 9(06)V9(06).
013200
013300*****************************************************************
013400* Working fields for the manual decimal-point split on          *
013500* CLIENT-RESPONSE-TIME - UNSTRING's COUNT IN phrase gives the    *
013600* number of significant characters either side of the '.', no   *
013700* intrinsic FUNCTION required.                                   *
013800*****************************************************************
013900 01  WS-RT-INT-TEXT              PIC  X(06).
014000 01  WS-RT-INT-LEN               PIC S9(04) COMP.
014100 01  WS-RT-FRAC-TEXT             PIC  X(06).
014200 01  WS-RT-FRAC-LEN              PIC S9(04) COMP.
014300
014400 01  AG-FUNCTION                PIC  X(04) VALUE 'ADD '.
014500
014600*****************************************************************
014700* Record layouts.  AR-RECORD and AL-CTL-TOP-N are carried here   *
014800* only as pass-through parameters on the forwarding CALL below  *
014900* - ZFAM203 never touches either one when AG-FUNCTION is        *
015000* 'ADD ', but the CALL must still supply every parameter of     *
015100* ZFAM203's own LINKAGE SECTION or ZFAM203 would address         *
015200* storage past what was actually passed.                        *
015300*****************************************************************
015400 COPY ZFAMALC.
015500
015600 COPY ZFAMARC.
015700
015800 LINKAGE SECTION.
015900 01  AL-CONTROL.
016000     02  AL-CTL-MAX-LINES       PIC S9(09) COMP.
016100     02  AL-CTL-RETURN-CODE     PIC S9(04) COMP.
016200     02  AL-CTL-TOP-N           PIC S9(04) COMP.
016300     02  AL-CTL-FAIL-REASON     PIC  X(100).
016400
016500 COPY ZFAMPSC.
016600
016700 PROCEDURE DIVISION USING AL-CONTROL PS-RECORD.
016800
016900*****************************************************************
017000* Main process.                                                 *
017100*****************************************************************
017200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
017300     IF  AL-CTL-RETURN-CODE EQUAL ZEROES
017400         PERFORM 2000-READ-FIRST-LINE THRU 2000-EXIT.
017500     IF  AL-CTL-RETURN-CODE EQUAL ZEROES
017600         PERFORM 3000-PROCESS-FILE   THRU 3000-EXIT
017700             WITH TEST AFTER
017800             UNTIL EOF-SW EQUAL 'Y'
017900             OR    MAX-LINES-REACHED-SW EQUAL 'Y'.
018000     PERFORM 8000-BUILD-STATISTICS   THRU 8000-EXIT.
018100     PERFORM 9000-RETURN             THRU 9000-EXIT.
018200
018300*****************************************************************
018400* Open the input file; OPEN failure is the only unhandled-error *
018500* condition this program can raise back to ZFAM201.             *
018600*****************************************************************
018700 1000-INITIALIZE.
018800     MOVE ZEROES             TO AL-CTL-RETURN-CODE
018900                                 WS-LINES-PROCESSED
019000                                 WS-SUCCESS-COUNT
019100                                 WS-ERROR-COUNT
019200                                 WS-ERROR-SAMPLE-COUNT.
019300     MOVE SPACES             TO AL-CTL-FAIL-REASON.
019400     MOVE 'N'                TO EOF-SW MAX-LINES-REACHED-SW
019500                                 HEADER-CHECKED-SW.
019600
019700     OPEN INPUT ACCESS-LOG-FILE.
019800
019900     IF  FS-ACCESSLG NOT EQUAL '00'
020000         MOVE 1                       TO AL-CTL-RETURN-CODE
020100         STRING 'open failed on ACCESSLG, file status ='
020200                DELIMITED BY SIZE
020300                FS-ACCESSLG            DELIMITED BY SIZE
020400           INTO AL-CTL-FAIL-REASON
020500         MOVE 'Y'                      TO EOF-SW.
020600
020700 1000-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100* Read the first line and apply, in order: the BOM rule, the    *
021200* blank-first-line rule, then the header-prefix rule.  Any line *
021300* that is none of those is the first data row and is processed  *
021400* exactly like every later line (2910).                         *
021500*****************************************************************
021600 2000-READ-FIRST-LINE.
021700     READ ACCESS-LOG-FILE INTO WS-WORK-LINE
021800         AT END
021900             MOVE 'Y'  TO EOF-SW
022000         NOT AT END
022100             NEXT SENTENCE.
022200
022300     IF  EOF-SW EQUAL 'Y'
022400         GO TO 2000-EXIT.
022500
022600     PERFORM 2100-STRIP-BOM          THRU 2100-EXIT.
022700
022800     IF  WS-WORK-LINE EQUAL SPACES
022900         READ ACCESS-LOG-FILE INTO WS-WORK-LINE
023000             AT END
023100                 MOVE 'Y'  TO EOF-SW
023200             NOT AT END
023300                 NEXT SENTENCE
023400         MOVE 'Y'                     TO HEADER-CHECKED-SW
023500         GO TO 2000-EXIT.
023600
023700     IF  WS-WORK-LINE(1:WS-HEADER-PREFIX-LEN) EQUAL WS-HEADER-PREFIX
023800         MOVE 'Y'                     TO HEADER-CHECKED-SW
023900         GO TO 2000-EXIT.
024000
024100     MOVE 'Y'                         TO HEADER-CHECKED-SW
024200     PERFORM 2910-PROCESS-ONE-LINE    THRU 2910-EXIT.
024300
024400 2000-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* The BOM rule applies to the very first line only.  Shifting    *
024900* the three BOM bytes out of WS-WORK-LINE also shortens it by    *
025000* three, so WS-WORK-LINE-LEN - set by the READ in 2000 off the   *
025100* FD's DEPENDING ON item - is corrected to match.                *
025200*****************************************************************
025300 2100-STRIP-BOM.
025400     IF  WS-WORK-LINE(1:3) EQUAL WS-BOM-BYTES
025500         MOVE WS-WORK-LINE(4:1197)    TO WS-WORK-LINE
025600         SUBTRACT 3                   FROM WS-WORK-LINE-LEN.
025700
025800 2100-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* One iteration of the main read loop, lines 2 through EOF.     *
026300*****************************************************************
026400 3000-PROCESS-FILE.
026500     READ ACCESS-LOG-FILE INTO WS-WORK-LINE
026600         AT END
026700             MOVE 'Y'  TO EOF-SW
026800             GO TO 3000-EXIT
026900         NOT AT END
027000             NEXT SENTENCE.
027100
027200     IF  WS-WORK-LINE EQUAL SPACES
027300         GO TO 3000-EXIT.
027400
027500     IF  AL-CTL-MAX-LINES GREATER THAN ZEROES
027600     AND WS-LINES-PROCESSED NOT LESS THAN AL-CTL-MAX-LINES
027700         MOVE 'Y'                     TO MAX-LINES-REACHED-SW
027800         GO TO 3000-EXIT.
027900
028000     PERFORM 2910-PROCESS-ONE-LINE    THRU 2910-EXIT.
028100
028200 3000-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* Process one non-blank data line: split, convert, forward or   *
028700* record as an error.  Shared by the first-line path and the    *
028800* main loop.                                                     *
028900*****************************************************************
029000 2910-PROCESS-ONE-LINE.
029100     ADD  1                           TO WS-LINES-PROCESSED.
029200     MOVE 'N'                         TO LINE-IS-ERROR-SW.
029300     MOVE SPACES                      TO WS-FAIL-REASON.
029400
029500     PERFORM 3100-SPLIT-FIELDS        THRU 3100-EXIT.
029600
029700     IF  WS-SPLIT-FIELD-CT NOT EQUAL WS-TWELVE
029800         MOVE 'Y'                     TO LINE-IS-ERROR-SW
029900         STRING 'column count mismatch: expected=12, actual='
030000                DELIMITED BY SIZE
030100                WS-SPLIT-FIELD-CT      DELIMITED BY SIZE
030200           INTO WS-FAIL-REASON.
030300
030400     IF  LINE-IS-ERROR-SW EQUAL 'N'
030500         PERFORM 3200-CONVERT-NUMERICS THRU 3200-EXIT.
030600
030700     IF  LINE-IS-ERROR-SW EQUAL 'Y'
030800         PERFORM 3300-RECORD-ERROR     THRU 3300-EXIT
030900     ELSE
031000         PERFORM 3400-FORWARD-RECORD   THRU 3400-EXIT.
031100
031200 2910-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600* Quote-aware comma split.  A quote toggles IN-QUOTES-SW except  *
031700* that, while in quotes, a quote immediately followed by        *
031800* another quote is an escaped literal quote - emit one quote,   *
031900* skip both source characters.  A comma outside quotes ends the *
032000* current field; the final field ends at end of line.           *
032100*****************************************************************
032200 3100-SPLIT-FIELDS.
032300     MOVE SPACES              TO AL-FIELD-TABLE.
032400     MOVE 'N'                 TO IN-QUOTES-SW.
032500     MOVE 1                   TO WS-SPLIT-IDX.
032600     MOVE 0                   TO WS-SPLIT-FIELD-LEN.
032700
032800     PERFORM 3110-SPLIT-ONE-CHAR  THRU 3110-EXIT
032900         VARYING WS-SPLIT-CHAR-IDX FROM 1 BY 1
033000         UNTIL WS-SPLIT-CHAR-IDX GREATER THAN WS-WORK-LINE-LEN.
033100
033200     PERFORM 3120-EMIT-FIELD          THRU 3120-EXIT.
033300     MOVE WS-SPLIT-IDX                TO WS-SPLIT-FIELD-CT.
033400     SUBTRACT 1                       FROM WS-SPLIT-FIELD-CT.
033500
033600 3100-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000* Examine one source character against the state machine.      *
034100* Flat IF/ELSE-IF chain, each branch one PERFORM, same shape as  *
034200* the EIBRESP chain in ZFAM004's 3200-READ-KEY.                  *
034300*****************************************************************
034400 3110-SPLIT-ONE-CHAR.
034500     MOVE WS-WORK-LINE(WS-SPLIT-CHAR-IDX:1)   TO WS-ONE-CHAR.
034600
034700     IF  WS-ONE-CHAR EQUAL '"'
034800         PERFORM 3111-HANDLE-QUOTE     THRU 3111-EXIT
034900     ELSE
035000     IF  WS-ONE-CHAR EQUAL ','
035100     AND IN-QUOTES-SW EQUAL 'N'
035200         PERFORM 3120-EMIT-FIELD       THRU 3120-EXIT
035300     ELSE
035400         PERFORM 3130-APPEND-CHAR      THRU 3130-EXIT.
035500
035600 3110-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000* Handle one quote character: a quote that immediately repeats   *
036100* while already inside quotes is an escaped literal quote -      *
036200* append one quote and skip the repeat; any other quote simply   *
036300* toggles IN-QUOTES-SW.                                          *
036400*****************************************************************
036500 3111-HANDLE-QUOTE.
036600     IF  IN-QUOTES-SW NOT EQUAL 'Y'
036700         MOVE 'Y'                      TO IN-QUOTES-SW
036800         GO TO 3111-EXIT.
036900
037000     IF  WS-SPLIT-CHAR-IDX NOT LESS THAN WS-WORK-LINE-LEN
037100         MOVE 'N'                      TO IN-QUOTES-SW
037200         GO TO 3111-EXIT.
037300
037400     IF  WS-WORK-LINE(WS-SPLIT-CHAR-IDX + 1:1) NOT EQUAL '"'
037500         MOVE 'N'                      TO IN-QUOTES-SW
037600         GO TO 3111-EXIT.
037700
037800     PERFORM 3130-APPEND-CHAR          THRU 3130-EXIT.
037900     ADD  1                            TO WS-SPLIT-CHAR-IDX.
038000
038100 3111-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* Close out the field currently being built and start the next.  *
038600* A field past the twelfth is not stored - AL-FIELDS has only    *
038700* twelve occurrences - but WS-SPLIT-IDX keeps counting past 12   *
038800* so a row with an extra unescaped comma is correctly reported   *
038900* as a column-count mismatch rather than overwriting field 12.   *
039000*****************************************************************
039100 3120-EMIT-FIELD.
039200     IF  WS-SPLIT-IDX GREATER THAN WS-TWELVE
039300         GO TO 3120-BUMP.
039400
039500     MOVE WS-SPLIT-FIELD-LEN              TO AL-FIELD-LEN(WS-SPLIT-IDX).
039600
039700*****************************************************************
039800* Advance WS-SPLIT-IDX and reset the in-progress field length.   *
039900*****************************************************************
040000 3120-BUMP.
040100     ADD  1                                TO WS-SPLIT-IDX.
040200     MOVE 0                                TO WS-SPLIT-FIELD-LEN.
040300
040400 3120-EXIT.
040500     EXIT.
040600
040700*****************************************************************
040800* Append the current character to the field being built.  Silent *
040900* no-op once the field is already at its 256-byte cap, or once   *
041000* the row is already past its twelfth field.                    *
041100*****************************************************************
041200 3130-APPEND-CHAR.
041300     IF  WS-SPLIT-IDX GREATER THAN WS-TWELVE
041400         GO TO 3130-EXIT.
041500
041600     IF  WS-SPLIT-FIELD-LEN NOT LESS THAN 256
041700         GO TO 3130-EXIT.
041800
041900     ADD  1                            TO WS-SPLIT-FIELD-LEN.
042000     MOVE WS-ONE-CHAR
042100       TO AL-FIELD-VALUE(WS-SPLIT-IDX)(WS-SPLIT-FIELD-LEN:1).
042200
042300 3130-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700* Convert the four numeric fields.  Any one conversion failure  *
042800* fails the whole row.                                           *
042900*****************************************************************
043000 3200-CONVERT-NUMERICS.
043100     MOVE 'Y'                           TO WS-CONVERT-OK-SW.
043200
043300     IF  AL-FIELD-VALUE(6)(1:AL-FIELD-LEN(6)) NOT NUMERIC
043400         MOVE 'N'                       TO WS-CONVERT-OK-SW
043500         STRING 'numeric conversion failed: HTTP-STATUS='
043600                DELIMITED BY SIZE
043700                AL-FIELD-VALUE(6)(1:AL-FIELD-LEN(6)) DELIMITED BY SIZE
043800           INTO WS-FAIL-REASON
043900     ELSE
044000         MOVE AL-FIELD-VALUE(6)(1:AL-FIELD-LEN(6))
044100           TO WS-NUM-STATUS.
044200
044300     IF  WS-CONVERT-OK-SW EQUAL 'Y'
044400         IF  AL-FIELD-VALUE(8)(1:AL-FIELD-LEN(8)) NOT NUMERIC
044500             MOVE 'N'                   TO WS-CONVERT-OK-SW
044600             STRING 'numeric conversion failed: RECEIVED-BYTES='
044700                    DELIMITED BY SIZE
044800                    AL-FIELD-VALUE(8)(1:AL-FIELD-LEN(8)) DELIMITED BY SIZE
044900               INTO WS-FAIL-REASON
045000         ELSE
045100             MOVE AL-FIELD-VALUE(8)(1:AL-FIELD-LEN(8))
045200               TO WS-NUM-RECEIVED-BYTES.
045300
045400     IF  WS-CONVERT-OK-SW EQUAL 'Y'
045500         IF  AL-FIELD-VALUE(9)(1:AL-FIELD-LEN(9)) NOT NUMERIC
045600             MOVE 'N'                   TO WS-CONVERT-OK-SW
045700             STRING 'numeric conversion failed: SENT-BYTES='
045800                    DELIMITED BY SIZE
045900                    AL-FIELD-VALUE(9)(1:AL-FIELD-LEN(9)) DELIMITED BY SIZE
046000               INTO WS-FAIL-REASON
046100         ELSE
046200             MOVE AL-FIELD-VALUE(9)(1:AL-FIELD-LEN(9))
046300               TO WS-NUM-SENT-BYTES.
046400
046500     IF  WS-CONVERT-OK-SW EQUAL 'Y'
046600         PERFORM 3250-PARSE-RESPONSE-TIME THRU 3250-EXIT.
046700
046800     IF  WS-CONVERT-OK-SW EQUAL 'N'
046900         MOVE 'Y'                       TO LINE-IS-ERROR-SW
047000     ELSE
047100         PERFORM 3210-MOVE-RECORD       THRU 3210-EXIT.
047200
047300 3200-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700* CLIENT-RESPONSE-TIME carries a decimal point, so it cannot go   *
047800* through the straight digit-string MOVE used for the other      *
047900* three numeric fields above.  UNSTRING splits the field on the  *
048000* '.' and its COUNT IN phrase gives the exact digit count either  *
048100* side, with no intrinsic FUNCTION needed; the fractional half   *
048200* is then left-justified and zero-filled out to six places       *
048300* (truncating anything past the sixth) before the final MOVE     *
048400* into the V9(06) staging field.                                 *
048500*****************************************************************
048600 3250-PARSE-RESPONSE-TIME.
048700     MOVE SPACES                        TO WS-RT-INT-TEXT
048800                                            WS-RT-FRAC-TEXT.
048900     MOVE ZEROES                        TO WS-RT-INT-LEN
049000                                            WS-RT-FRAC-LEN.
049100
049200     UNSTRING AL-FIELD-VALUE(10)(1:AL-FIELD-LEN(10))
049300         DELIMITED BY '.'
049400         INTO WS-RT-INT-TEXT  COUNT IN WS-RT-INT-LEN
049500              WS-RT-FRAC-TEXT COUNT IN WS-RT-FRAC-LEN.
049600
049700     IF  WS-RT-INT-LEN EQUAL ZEROES
049800         MOVE ZEROES                    TO WS-NRT-INT
049900         GO TO 3251-CHECK-FRAC.
050000
050100     IF  WS-RT-INT-TEXT(1:WS-RT-INT-LEN) NOT NUMERIC
050200         MOVE 'N'                       TO WS-CONVERT-OK-SW
050300         STRING 'numeric conversion failed: CLIENT-RESPONSE-TIME='
050400                DELIMITED BY SIZE
050500                AL-FIELD-VALUE(10)(1:AL-FIELD-LEN(10)) DELIMITED BY SIZE
050600           INTO WS-FAIL-REASON
050700         GO TO 3250-EXIT.
050800
050900     MOVE WS-RT-INT-TEXT(1:WS-RT-INT-LEN)  TO WS-NRT-INT.
051000
051100*****************************************************************
051200* Reject a response time with more than three decimal places.    *
051300*****************************************************************
051400 3251-CHECK-FRAC.
051500     IF  WS-RT-FRAC-LEN EQUAL ZEROES
051600         MOVE ZEROES                    TO WS-NRT-FRAC
051700         GO TO 3250-EXIT.
051800
051900     IF  WS-RT-FRAC-TEXT(1:WS-RT-FRAC-LEN) NOT NUMERIC
052000         MOVE 'N'                       TO WS-CONVERT-OK-SW
052100         STRING 'numeric conversion failed: CLIENT-RESPONSE-TIME='
052200                DELIMITED BY SIZE
052300                AL-FIELD-VALUE(10)(1:AL-FIELD-LEN(10)) DELIMITED BY SIZE
052400           INTO WS-FAIL-REASON
052500         GO TO 3250-EXIT.
052600
052700     IF  WS-RT-FRAC-LEN GREATER THAN 6
052800         MOVE WS-RT-FRAC-TEXT(1:6)       TO WS-RT-FRAC-TEXT.
052900
053000     INSPECT WS-RT-FRAC-TEXT REPLACING ALL SPACES BY '0'.
053100     MOVE WS-RT-FRAC-TEXT                TO WS-NRT-FRAC.
053200
053300 3250-EXIT.
053400     EXIT.
053500
053600*****************************************************************
053700* Move the split/converted fields into AL-RECORD.               *
053800*****************************************************************
053900 3210-MOVE-RECORD.
054000     MOVE AL-FIELD-VALUE(1)(1:AL-FIELD-LEN(1))  TO AL-TIME-GENERATED.
054100     MOVE AL-FIELD-VALUE(2)(1:AL-FIELD-LEN(2))  TO AL-CLIENT-IP.
054200     MOVE AL-FIELD-VALUE(3)(1:AL-FIELD-LEN(3))  TO AL-HTTP-METHOD.
054300     MOVE AL-FIELD-VALUE(4)(1:AL-FIELD-LEN(4))  TO AL-REQUEST-URI.
054400     MOVE AL-FIELD-VALUE(5)(1:AL-FIELD-LEN(5))  TO AL-USER-AGENT.
054500     MOVE WS-NUM-STATUS                          TO AL-HTTP-STATUS.
054600     MOVE AL-FIELD-VALUE(7)(1:AL-FIELD-LEN(7))  TO AL-HTTP-VERSION.
054700     MOVE WS-NUM-RECEIVED-BYTES                  TO AL-RECEIVED-BYTES.
054800     MOVE WS-NUM-SENT-BYTES                       TO AL-SENT-BYTES.
054900     MOVE WS-NRT-COMBINED                         TO AL-RESPONSE-TIME.
055000     MOVE AL-FIELD-VALUE(11)(1:AL-FIELD-LEN(11)) TO AL-SSL-PROTOCOL.
055100     MOVE AL-FIELD-VALUE(12)(1:AL-FIELD-LEN(12)) TO AL-ORIGINAL-URI.
055200
055300 3210-EXIT.
055400     EXIT.
055500
055600*****************************************************************
055700* Record a parse error: always counted, sampled only while      *
055800* fewer than ten samples have been kept.  Line text is          *
055900* truncated to 200 characters with a trailing '...' marker.     *
056000*****************************************************************
056100 3300-RECORD-ERROR.
056200     ADD  1                          TO WS-ERROR-COUNT.
056300
056400     IF  WS-ERROR-SAMPLE-COUNT LESS THAN WS-TEN
056500         ADD  1                            TO WS-ERROR-SAMPLE-COUNT
056600         MOVE WS-LINES-PROCESSED            TO
056700              PS-ERR-LINE-NUMBER(WS-ERROR-SAMPLE-COUNT)
056800         MOVE WS-FAIL-REASON                TO
056900              PS-ERR-REASON(WS-ERROR-SAMPLE-COUNT)
057000         PERFORM 3310-TRUNCATE-LINE-TEXT    THRU 3310-EXIT.
057100
057200 3300-EXIT.
057300     EXIT.
057400
057500*****************************************************************
057600* Truncate the sampled line text to 200 characters, marking the *
057700* truncation with a trailing '...'.                              *
057800*****************************************************************
057900 3310-TRUNCATE-LINE-TEXT.
058000     IF  WS-WORK-LINE-LEN GREATER THAN WS-TWO-HUNDRED
058100         MOVE WS-WORK-LINE(1:197)           TO
058200              PS-ERR-LINE-TEXT(WS-ERROR-SAMPLE-COUNT)
058300         MOVE '...'
058400           TO PS-ERR-LINE-TEXT(WS-ERROR-SAMPLE-COUNT)(198:3)
058500     ELSE
058600         MOVE WS-WORK-LINE(1:WS-WORK-LINE-LEN) TO
058700              PS-ERR-LINE-TEXT(WS-ERROR-SAMPLE-COUNT).
058800
058900 3310-EXIT.
059000     EXIT.
059100
059200*****************************************************************
059300* Forward one good row to the aggregator and count it.          *
059400*****************************************************************
059500 3400-FORWARD-RECORD.
059600     ADD  1                          TO WS-SUCCESS-COUNT.
059700     CALL 'ZFAM203' USING AG-FUNCTION AL-RECORD AR-RECORD AL-CTL-TOP-N.
059800
059900 3400-EXIT.
060000     EXIT.
060100
060200*****************************************************************
060300* Build the PARSE-STATISTICS record returned to ZFAM201.        *
060400*****************************************************************
060500 8000-BUILD-STATISTICS.
060600     CLOSE ACCESS-LOG-FILE.
060700     MOVE WS-LINES-PROCESSED          TO PS-LINES-PROCESSED.
060800     MOVE WS-SUCCESS-COUNT            TO PS-SUCCESS-COUNT.
060900     MOVE WS-ERROR-COUNT              TO PS-ERROR-COUNT.
061000     MOVE WS-ERROR-SAMPLE-COUNT       TO PS-ERROR-SAMPLE-COUNT.
061100
061200 8000-EXIT.
061300     EXIT.
061400
061500*****************************************************************
061600* Return to ZFAM201.                                            *
061700*****************************************************************
061800 9000-RETURN.
061900     GOBACK.
062000
062100 9000-EXIT.
062200     EXIT.
